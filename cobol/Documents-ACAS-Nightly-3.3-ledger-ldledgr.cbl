000100*****************************************************************
000200*                                                               *
000300*      H O U S E H O L D   L E D G E R   -   L E D G E R       *
000400*            G R O S S - C O S T   S U M M A R Y   R U N        *
000500*                                                               *
000600*****************************************************************
000700*
000800  identification          division.
000900*===============================
001000*
001100  program-id.             ldledgr.
001200  author.                 V B Coen.
001300  installation.           Applewood Computers.
001400  date-written.           14/01/86.
001500  date-compiled.
001600  security.               Copyright (C) 1986-2026 and later,
001700                          Vincent Bryan Coen.  Distributed under
001800                          the GNU General Public License.  See
001900                          the file COPYING for details.
002000*
002100*    Remarks.            Gross-cost ledger run - shows, bill by
002200*                        bill, what each resident's gross share
002300*                        of the cost is, with no credit for who
002400*                        actually paid it and no settlement.
002500*                        Shared costs and payments play no part
002600*                        in a gross ledger and are not read.
002700*
002800*    Called Modules.     LDENGIN (date-range, proration,
002900*                        residency), run in gross mode.
003000*    Calling Modules.    None - this is the gross ledger run.
003100*    Files Used.         HOUSEFILE, BILLFILE, RPTFILE.
003200*
003300*    Error messages used.
003400*      LD001 - house file empty or will not open.
003500*      LD002 - bills file will not open.
003600*      LD006 - engine reported a non-zero status.
003700*
003800* Changes:
003900* 14/01/86 vbc -        Created.  Gross utility-share listing
004000*                       for the old Flat-Share module.
004100* 11/05/90 rjh -        Added per-bill heading line.
004200* 19/09/93 ftc -        CR-0244 Dropped zero-share lines from
004300*                       the printed listing, per house request.
004400* 22/06/96 vbc -        Widened bill description field to match
004500*                       the BILLFILE layout change.
004600* 03/11/98 vbc - Y2K -  Century window review, all dates 9(8)
004700*                       CCYYMMDD already, no 2-digit years.
004800* 21/02/99 vbc -        Y2K sign-off, per Audit memo AM-07.
004900* 12/01/26 vbc -        CR-2603 Rebuilt around the LDENGIN
005000*                       shared engine, gross mode added there -
005100*                       this run now only drives files and print.
005200* 19/01/26 vbc -        CR-2603 Folded in the house residency
005300*                       loader shared with LDSPLIT, byte for
005400*                       byte the same HOUSEFILE layout.
005500* 02/02/26 vbc -        CR-2614 Confirmed no change needed here
005600*                       - shared-cost split is SPLITBIL-only.
005700*
005800*****************************************************************
005900*
006000  environment             division.
006100*===============================
006200*
006300  configuration           section.
006400  source-computer.        applewood-pc.
006500  object-computer.        applewood-pc.
006600  special-names.
006700      class  LD-Numeric  is "0" thru "9".
006800*
006900  input-output            section.
007000  file-control.
007100      select  House-File    assign to "HOUSEFILE"
007200              organization  line sequential
007300              file status   WS-HF-Status.
007400      select  Bills-File    assign to "BILLFILE"
007500              organization  line sequential
007600              file status   WS-BL-Status.
007700      select  Report-File   assign to "RPTFILE"
007800              organization  line sequential
007900              file status   WS-RF-Status.
008000*
008100  data                    division.
008200*===============================
008300*
008400  file section.
008500*
008600  fd  House-File.
008700  01  HF-Record                pic x(40).
008800  01  HF-Residency redefines HF-Record.
008900      03  HF-Res-Name          pic x(20).
009000      03  HF-Res-Start         pic 9(8).
009100      03  HF-Res-End-Excl      pic 9(8).
009200      03  filler               pic x(4).
009300*
009400  fd  Bills-File.
009500  01  BL-Record                pic x(80).
009600*
009700  fd  Report-File.
009800  01  RF-Record                pic x(132).
009900*
010000  working-storage section.
010100*-----------------------
010200*
010300  77  WS-Prog-Name             pic x(20) value
010400                               "ldledgr (1.0.00)".
010500*
010600  01  WS-HF-Status             pic xx.
010700      88  WS-HF-OK                        value "00".
010800  01  WS-BL-Status             pic xx.
010900      88  WS-BL-OK                        value "00".
011000  01  WS-RF-Status             pic xx.
011100      88  WS-RF-OK                        value "00".
011200*
011300  01  WS-Abend-Code            pic 9       value zero.
011400*
011500  01  WS-HF-EOF-Flag           pic x       value "n".
011600      88  WS-HF-EOF                       value "y".
011700  01  WS-BL-EOF-Flag           pic x       value "n".
011800      88  WS-BL-EOF                       value "y".
011900  01  WS-Person-Found-Flag     pic x       value "n".
012000      88  WS-Person-Found                 value "y".
012100*
012200  01  LD-Engine-Function       pic x.
012300      88  LD-Func-Build-Moves             value "m".
012400      88  LD-Func-Process-Bill            value "b".
012500  01  LD-Engine-Status          pic xx.
012600      88  LD-Engine-OK                    value "00".
012700  01  LD-Engine-Message          pic x(60).
012800*
012900  copy "Documents-ACAS-Nightly-3.3-copybooks-wsldhse.cob".
013000  copy "Documents-ACAS-Nightly-3.3-copybooks-wsldbil.cob".
013100  copy "Documents-ACAS-Nightly-3.3-copybooks-wsldgrt.cob".
013200  copy "Documents-ACAS-Nightly-3.3-copybooks-wsldprt.cob".
013300*
013400  01  WS-Sort-I                pic 99        comp.
013500  01  WS-Sort-J                pic 99        comp.
013600  01  WS-Sort-Name-Temp        pic x(20).
013700  01  WS-Sort-Due-Temp         pic s9(9)v99  comp-3.
013800  01  WS-Swapped-Flag          pic x         value "n".
013900      88  WS-Swapped                        value "y".
014000      88  WS-Not-Swapped                    value "n".
014100*
014200  01  WS-Edit-Amt-In           pic s9(9)v99  comp-3.
014300  01  WS-Edit-Amt-Abs          pic 9(9)v99   comp-3.
014400  01  WS-Edit-Trimmed          pic x(14)     value spaces.
014500  01  WS-Edit-Out              pic x(15)     value spaces.
014600  01  WS-Date-In               pic 9(8).
014700  01  WS-Leap-Temp             pic 9(4)      comp.
014800  01  WS-Leap-Flag             pic x         value "n".
014900      88  WS-Is-Leap                        value "y".
015000  01  WS-Ptr                   pic 9(5)      comp value 1.
015100  01  WS-Trim-In               pic x(30)     value spaces.
015200  01  WS-Trim-Len              pic 99        comp.
015300*
015400  linkage                 section.
015500*-----------------------
015600*
015700  procedure               division.
015800*========================================================
015900*
016000  CA000-Main.
016100      perform CA010-Open-Files        thru CA010-Exit.
016200      perform CA020-Load-House-File   thru CA020-Exit.
016300      perform CA030-Build-Move-Dates  thru CA030-Exit.
016400      open    output Report-File.
016500      perform CA040-Process-Bills     thru CA040-Exit.
016600      perform CA080-Close-Files       thru CA080-Exit.
016700      goback  returning WS-Abend-Code.
016800*
016900  CA010-Open-Files.
017000      open    input House-File.
017100      if      not WS-HF-OK
017200              display "LD001 House file will not open, status "
017300                  WS-HF-Status
017400              move 1 to WS-Abend-Code
017500              stop run
017600      end-if.
017700      open    input Bills-File.
017800      if      not WS-BL-OK
017900              display "LD002 Bills file will not open, status "
018000                  WS-BL-Status
018100              move 2 to WS-Abend-Code
018200              stop run
018300      end-if.
018400  CA010-Exit.
018500      exit.
018600*
018700*    CA020 - same header/residency load as SPLITBIL - the
018800*    header must stay put in Ld-House-Record for the engine.
018900*
019000  CA020-Load-House-File.
019100      read    House-File into LD-House-Record
019200          at end move "y" to WS-HF-EOF-Flag
019300      end-read.
019400      if      WS-HF-EOF
019500              display "LD001 House file is empty"
019600              move 1 to WS-Abend-Code
019700              stop run
019800      end-if.
019900      move    zero to LD-People-Count.
020000      read    House-File into HF-Record
020100          at end move "y" to WS-HF-EOF-Flag
020200      end-read.
020300      perform CA021-Load-One-Residency thru CA021-Exit
020400          until WS-HF-EOF.
020500  CA020-Exit.
020600      exit.
020700*
020800  CA021-Load-One-Residency.
020900      move    "n" to WS-Person-Found-Flag.
021000      perform CA022-Find-Person thru CA022-Exit
021100          varying LD-PX from 1 by 1
021200          until LD-PX > LD-People-Count
021300             or WS-Person-Found.
021400      if      not WS-Person-Found
021500              add 1 to LD-People-Count
021600              move  HF-Res-Name to LD-Pers-Name (LD-PX)
021700              move  zero to LD-Pers-Res-Count (LD-PX)
021800      end-if.
021900      add     1 to LD-Pers-Res-Count (LD-PX).
022000      set     LD-RX to LD-Pers-Res-Count (LD-PX).
022100      move    HF-Res-Start    to LD-Pers-Res-Start (LD-PX LD-RX).
022200      move    HF-Res-End-Excl to LD-Pers-Res-End   (LD-PX LD-RX).
022300      read    House-File into HF-Record
022400          at end move "y" to WS-HF-EOF-Flag
022500      end-read.
022600  CA021-Exit.
022700      exit.
022800*
022900  CA022-Find-Person.
023000      if      LD-Pers-Name (LD-PX) = HF-Res-Name
023100              move "y" to WS-Person-Found-Flag
023200      end-if.
023300  CA022-Exit.
023400      exit.
023500*
023600  CA030-Build-Move-Dates.
023700      set     LD-Func-Build-Moves to true.
023800      call    "ldengin" using LD-Engine-Function
023900                              LD-Engine-Status
024000                              LD-Engine-Message
024100                              LD-Mode-Flag
024200                              LD-House-Record
024300                              LD-People-Table
024400                              LD-Move-Date-Table
024500                              LD-Bill-Record
024600                              LD-Bill-Slice-Table
024700                              LD-Ledger-Table.
024800  CA030-Exit.
024900      exit.
025000*
025100*    CA040 - one engine call per bill, gross mode - the
025200*    engine leaves every resident's gross share in
025300*    Ld-Ledger-Table, no credit posted to the payer.
025400*
025500  CA040-Process-Bills.
025600      set     LD-Mode-Gross to true.
025700      read    Bills-File into BL-Record
025800          at end move "y" to WS-BL-EOF-Flag
025900      end-read.
026000      perform CA041-Process-One-Bill thru CA041-Exit
026100          until WS-BL-EOF.
026200  CA040-Exit.
026300      exit.
026400*
026500  CA041-Process-One-Bill.
026600      move    BL-Record to LD-Bill-Record.
026700      set     LD-Func-Process-Bill to true.
026800      call    "ldengin" using LD-Engine-Function
026900                              LD-Engine-Status
027000                              LD-Engine-Message
027100                              LD-Mode-Flag
027200                              LD-House-Record
027300                              LD-People-Table
027400                              LD-Move-Date-Table
027500                              LD-Bill-Record
027600                              LD-Bill-Slice-Table
027700                              LD-Ledger-Table.
027800      if      not LD-Engine-OK
027900              display "LD006 " LD-Engine-Message
028000              move 6 to WS-Abend-Code
028100              stop run
028200      end-if.
028300      perform CA045-Print-Bill-Detail thru CA045-Exit.
028400      read    Bills-File into BL-Record
028500          at end move "y" to WS-BL-EOF-Flag
028600      end-read.
028700  CA041-Exit.
028800      exit.
028900*
029000*    CA045 - "For '<desc>' from <start> to <end-inclusive>
029100*    totalling $<amt>:" - gross mode drops the payer credit,
029200*    so there is no "(paid by ...)" and no grand-total check,
029300*    and only residents with a positive gross share print.
029400*
029500  CA045-Print-Bill-Detail.
029600      move    "----" to LD-Print-Line.
029700      perform CA900-Write-Report-Line thru CA900-Exit.
029800      move    LD-Bil-Desc to WS-Trim-In.
029900      perform ZZ970-Trim-Field thru ZZ970-Exit.
030000      string  "For '" delimited by size
030100              WS-Trim-In (1:WS-Trim-Len) delimited by size
030200              "' from " delimited by size
030300          into LD-Print-Line with pointer WS-Ptr.
030400      move    LD-Bil-Start to WS-Date-In.
030500      perform ZZ960-Edit-Date-As-Is thru ZZ960-Exit.
030600      string  LD-Edit-Date " to " delimited by size
030700          into LD-Print-Line with pointer WS-Ptr.
030800      move    LD-Bil-End-Excl to WS-Date-In.
030900      perform ZZ950-Edit-Date-Inclusive thru ZZ950-Exit.
031000      string  LD-Edit-Date " totalling " delimited by size
031100          into LD-Print-Line with pointer WS-Ptr.
031200      move    LD-Bil-Amount to WS-Edit-Amt-In.
031300      perform ZZ900-Edit-Money thru ZZ900-Exit.
031400      string  WS-Edit-Out delimited by space
031500              ":" delimited by size
031600          into LD-Print-Line with pointer WS-Ptr.
031700      perform CA900-Write-Report-Line thru CA900-Exit.
031800      move    "Costs:" to LD-Print-Line.
031900      perform CA900-Write-Report-Line thru CA900-Exit.
032000      perform CA046-Sort-Ledger-By-Name thru CA046-Exit.
032100      perform CA047-Print-One-Ledger-Line thru CA047-Exit
032200          varying LD-LX from 1 by 1
032300          until LD-LX > LD-Ledger-Count.
032400  CA045-Exit.
032500      exit.
032600*
032700  CA046-Sort-Ledger-By-Name.
032800      move    "y" to WS-Swapped-Flag.
032900      perform CA049-Bubble-Pass-Ledger thru CA049-Exit
033000          until WS-Not-Swapped.
033100  CA046-Exit.
033200      exit.
033300*
033400  CA049-Bubble-Pass-Ledger.
033500      move    "n" to WS-Swapped-Flag.
033600      perform CA048-Compare-Adjacent-Ledger thru CA048-Exit
033700          varying WS-Sort-I from 1 by 1
033800          until WS-Sort-I > LD-Ledger-Count - 1.
033900  CA049-Exit.
034000      exit.
034100*
034200  CA048-Compare-Adjacent-Ledger.
034300      move    WS-Sort-I to WS-Sort-J.
034400      add     1 to WS-Sort-J.
034500      if      Lgr-Name (WS-Sort-I) > Lgr-Name (WS-Sort-J)
034600              move  Lgr-Name (WS-Sort-I) to WS-Sort-Name-Temp
034700              move  Lgr-Due  (WS-Sort-I) to WS-Sort-Due-Temp
034800              move  Lgr-Name (WS-Sort-J) to Lgr-Name (WS-Sort-I)
034900              move  Lgr-Due  (WS-Sort-J) to Lgr-Due  (WS-Sort-I)
035000              move  WS-Sort-Name-Temp    to Lgr-Name (WS-Sort-J)
035100              move  WS-Sort-Due-Temp     to Lgr-Due  (WS-Sort-J)
035200              move  "y" to WS-Swapped-Flag
035300      end-if.
035400  CA048-Exit.
035500      exit.
035600*
035700*    A gross ledger shows only positive shares - nobody's
035800*    gross cost nets negative, there being no payer credit.
035900*
036000  CA047-Print-One-Ledger-Line.
036100      if      Lgr-Due (LD-LX) > zero
036200              move Lgr-Name (LD-LX) to WS-Trim-In
036300              perform ZZ970-Trim-Field thru ZZ970-Exit
036400              move Lgr-Due (LD-LX) to WS-Edit-Amt-In
036500              perform ZZ900-Edit-Money thru ZZ900-Exit
036600              string "  " delimited by size
036700                      WS-Trim-In (1:WS-Trim-Len) delimited by size
036800                      ": " delimited by size
036900                      WS-Edit-Out delimited by space
037000                  into LD-Print-Line
037100              perform CA900-Write-Report-Line thru CA900-Exit
037200      end-if.
037300  CA047-Exit.
037400      exit.
037500*
037600  CA080-Close-Files.
037700      close   House-File Bills-File Report-File.
037800  CA080-Exit.
037900      exit.
038000*
038100  CA900-Write-Report-Line.
038200      move    LD-Print-Line to RF-Record.
038300      write   RF-Record.
038400      move    spaces to LD-Print-Line.
038500      move    1 to WS-Ptr.
038600  CA900-Exit.
038700      exit.
038800*
038900  ZZ900-Edit-Money.
039000      if      WS-Edit-Amt-In < zero
039100              compute WS-Edit-Amt-Abs = zero - WS-Edit-Amt-In
039200              move    "-" to LD-Money-Sign
039300      else
039400              move    WS-Edit-Amt-In to WS-Edit-Amt-Abs
039500              move    space to LD-Money-Sign
039600      end-if.
039700      move    WS-Edit-Amt-Abs to LD-Edit-Money.
039800      move    zero to WS-Lead-Spaces.
039900      inspect LD-Edit-Money tallying WS-Lead-Spaces
040000          for leading space.
040100      move    LD-Edit-Money (WS-Lead-Spaces + 1:)
040200          to WS-Edit-Trimmed.
040300      if      LD-Money-Sign = "-"
040400              string "-" delimited by size
040500                      WS-Edit-Trimmed delimited by space
040600                  into WS-Edit-Out
040700      else
040800              move    spaces to WS-Edit-Out
040900              move    WS-Edit-Trimmed to WS-Edit-Out
041000      end-if.
041100  ZZ900-Exit.
041200      exit.
041300*
041400  ZZ950-Edit-Date-Inclusive.
041500      move    WS-Date-In (1:4) to LD-Dw-YYYY.
041600      move    WS-Date-In (5:2) to LD-Dw-MM.
041700      move    WS-Date-In (7:2) to LD-Dw-DD.
041800      if      LD-Dw-DD > 1
041900              subtract 1 from LD-Dw-DD
042000      else
042100              if  LD-Dw-MM > 1
042200                  subtract 1 from LD-Dw-MM
042300              else
042400                  move 12 to LD-Dw-MM
042500                  subtract 1 from LD-Dw-YYYY
042600              end-if
042700              move WS-Days-In-Month (LD-Dw-MM) to LD-Dw-DD
042800              if  LD-Dw-MM = 2
042900                  perform ZZ955-Check-Leap-Year thru ZZ955-Exit
043000                  if  WS-Is-Leap
043100                      move 29 to LD-Dw-DD
043200                  end-if
043300              end-if
043400      end-if.
043500      move    LD-Dw-YYYY to LD-Edit-Date-YYYY.
043600      move    LD-Dw-MM   to LD-Edit-Date-MM.
043700      move    LD-Dw-DD   to LD-Edit-Date-DD.
043800  ZZ950-Exit.
043900      exit.
044000*
044100  ZZ955-Check-Leap-Year.
044200      divide  LD-Dw-YYYY by 4   giving WS-Leap-Temp
044300          remainder WS-Leap-Rem4.
044400      divide  LD-Dw-YYYY by 100 giving WS-Leap-Temp
044500          remainder WS-Leap-Rem100.
044600      divide  LD-Dw-YYYY by 400 giving WS-Leap-Temp
044700          remainder WS-Leap-Rem400.
044800      if      WS-Leap-Rem4 = 0
044900              and (WS-Leap-Rem100 not = 0 or WS-Leap-Rem400 = 0)
045000              move "y" to WS-Leap-Flag
045100      else
045200              move "n" to WS-Leap-Flag
045300      end-if.
045400  ZZ955-Exit.
045500      exit.
045600*
045700  ZZ960-Edit-Date-As-Is.
045800      move    WS-Date-In (1:4) to LD-Edit-Date-YYYY.
045900      move    WS-Date-In (5:2) to LD-Edit-Date-MM.
046000      move    WS-Date-In (7:2) to LD-Edit-Date-DD.
046100  ZZ960-Exit.
046200      exit.
046300*
046400  ZZ970-Trim-Field.
046500      move    30 to WS-Trim-Len.
046600      perform ZZ971-Back-One-Space thru ZZ971-Exit
046700          until WS-Trim-Len = 0
046800             or WS-Trim-In (WS-Trim-Len:1) not = space.
046900      if      WS-Trim-Len = 0
047000              move 1 to WS-Trim-Len
047100      end-if.
047200  ZZ970-Exit.
047300      exit.
047400*
047500  ZZ971-Back-One-Space.
047600      subtract 1 from WS-Trim-Len.
047700  ZZ971-Exit.
047800      exit.
047900*
