000100*******************************************
000200*                                          *
000300*  Working Storage For Ledger Report      *
000400*   Print Line & Money/Date Editing        *
000500*     Shared by ldsplit, ldledgr, ldcash   *
000600*******************************************
000700* 15/01/26 vbc - Created.
000800* 22/01/26 vbc - Added days-in-month table for inclusive dates.
000900*
001000  01  LD-Print-Line           pic x(132).
001100*
001200* Floating-$ edit field - magnitude only, the
001300* sign is handled separately by ZZ930 so that
001400* the "$" sits hard against the first digit.
001500*
001600  01  LD-Edit-Money           pic $$$$$$$$$$9.99.
001700  01  LD-Money-Sign           pic x           value space.
001800  01  WS-Lead-Spaces          pic 99          comp.
001900*
002000* Date display - YYYY-MM-DD.
002100*
002200  01  LD-Edit-Date.
002300      03  LD-Edit-Date-YYYY   pic 9(4).
002400      03  filler              pic x   value "-".
002500      03  LD-Edit-Date-MM     pic 99.
002600      03  filler              pic x   value "-".
002700      03  LD-Edit-Date-DD     pic 99.
002800*
002900  01  LD-Date-Work.
003000      03  LD-DW-YYYY          pic 9(4)  comp.
003100      03  LD-DW-MM            pic 99    comp.
003200      03  LD-DW-DD            pic 99    comp.
003300*
003400* Days-in-month table, Feb adjusted for leap
003500* years by ZZ950-Subtract-One-Day before use.
003600* Init via redefines - classic table load.
003700*
003800  01  WS-Days-In-Month-Init.
003900      03  filler              pic 99  value 31.
004000      03  filler              pic 99  value 28.
004100      03  filler              pic 99  value 31.
004200      03  filler              pic 99  value 30.
004300      03  filler              pic 99  value 31.
004400      03  filler              pic 99  value 30.
004500      03  filler              pic 99  value 31.
004600      03  filler              pic 99  value 31.
004700      03  filler              pic 99  value 30.
004800      03  filler              pic 99  value 31.
004900      03  filler              pic 99  value 30.
005000      03  filler              pic 99  value 31.
005100  01  WS-Days-In-Month redefines
005200                        WS-Days-In-Month-Init
005300                               pic 99  occurs 12.
005400*
005500  01  WS-Leap-Rem4            pic 99  comp.
005600  01  WS-Leap-Rem100          pic 99  comp.
005700  01  WS-Leap-Rem400          pic 999 comp.
005800*
