000100*******************************************
000200*                                          *
000300*  Record Definition For HOUSECASH Input  *
000400*     Header + Bill records, line seq     *
000500*******************************************
000600* File size 34 bytes.
000700*
000800* 14/01/26 vbc - Created.
000900*
001000  01  LD-HC-Record             pic x(34).
001100*
001200  01  LD-HC-Header redefines LD-HC-Record.
001300      03  LDHC-People          pic 9(2).
001400      03  LDHC-Month           pic 9(6).
001500      03  filler               pic x(26).
001600*
001700  01  LD-HC-Bill-Rec redefines LD-HC-Record.
001800      03  LDHC-Service         pic x(20).
001900      03  LDHC-Cost            pic 9(7)v99.
002000      03  filler               pic x(5).
002100*
002200* Working table of bills for the month - size
002300* is generous, the source places no hard cap.
002400*
002500  01  LD-HC-Bill-Table.
002600      03  LD-HC-Bill-Count     pic 999       comp.
002700      03  LD-HC-Bill           occurs 200
002800                                indexed by LD-HCX.
002900          05  LD-HC-Bill-Service pic x(20).
003000          05  LD-HC-Bill-Cost    pic s9(7)v99 comp-3.
003100*
