000100*******************************************
000200*                                          *
000300*  Record Definition For House File       *
000400*    Header + Person-Residency records    *
000500*    Uses RRN = 1 for Header, then        *
000600*    one Residency record per person      *
000700*    per period of residence              *
000800*******************************************
000900* File size 40 bytes, line sequential.
001000*
001100* 12/01/26 vbc - Created.
001200* 19/01/26 vbc - Split Header/Residency via redefines, FILLER pad.
001300* 02/02/26 vbc - Added People & Move-Date tables for ldsplit/ldledgr.
001400* 09/08/26 vbc - CR-2671 Move-Date table was sized to the deduped
001500*           count (500) not the raw push count (1000) - widened,
001600*           overflowed on a full 50-person, 10-period house.
001700*
001800  01  LD-House-Record         pic x(40).
001900*
002000  01  LD-House-Header redefines LD-House-Record.
002100      03  LDH-House-Name      pic x(20).
002200      03  LDH-Min-People      pic 9(2).
002300      03  filler              pic x(18).
002400*
002500  01  LD-Residency-Rec redefines LD-House-Record.
002600      03  LDR-Person-Name     pic x(20).
002700      03  LDR-Res-Start       pic 9(8).
002800      03  LDR-Res-End-Excl    pic 9(8).
002900      03  filler              pic x(4).
003000*
003100* Max 50 people per house, max 10 residency
003200* periods each.
003300*
003400  01  LD-People-Table.
003500      03  LD-People-Count     pic 99        comp.
003600      03  LD-Person           occurs 50
003700                               indexed by LD-PX.
003800          05  LD-Pers-Name        pic x(20).
003900          05  LD-Pers-Res-Count   pic 99     comp.
004000          05  LD-Pers-Residency   occurs 10
004100                                   indexed by LD-RX.
004200              07  LD-Pers-Res-Start pic 9(8) comp.
004300              07  LD-Pers-Res-End   pic 9(8) comp.
004400*
004500* Move-date table - every residency start and
004600* every residency exclusive-end, deduped and
004700* sorted ascending by EA100 in ldengin.  Raw, before
004800* dedup, EA110 can push two dates per residency period,
004900* and LD-People-Table allows 50 people x 10 periods -
005000* 1000 raw entries at the worst-case full house, so the
005100* table is sized to that, not to the deduped count.
005200*
005300  01  LD-Move-Date-Table.
005400      03  LD-Move-Date-Count  pic 9(4)      comp.
005500      03  LD-Move-Date        pic 9(8)      comp
005600                               occurs 1000
005700                               indexed by LD-MX.
005800*
