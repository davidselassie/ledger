000100*******************************************
000200*                                          *
000300*  Record Definition For Payment File     *
000400*     Direct person-to-person payments    *
000500*******************************************
000600* File size 70 bytes.
000700*
000800* 12/01/26 vbc - Created.
000900*
001000  01  LD-Payment-Record.
001100      03  LD-Pay-Payer        pic x(20).
001200      03  LD-Pay-To           pic x(20).
001300      03  LD-Pay-On-Date      pic 9(8).
001400      03  LD-Pay-Amount       pic 9(7)v99.
001500      03  filler              pic x(13).
001600*
