000100*****************************************************************
000200*                                                               *
000300*   H O U S E H O L D   L E D G E R   P R O R A T I O N        *
000400*            E N G I N E   S U B R O U T I N E                *
000500*                                                               *
000600*****************************************************************
000700*
000800  identification          division.
000900*===============================
001000*
001100  program-id.             ldengin.
001200  author.                 V B Coen.
001300  installation.           Applewood Computers.
001400  date-written.           14/02/86.
001500  date-compiled.
001600  security.               Copyright (C) 1986-2026 and later,
001700                          Vincent Bryan Coen.  Distributed under
001800                          the GNU General Public License.  See
001900                          the file COPYING for details.
002000*
002100*    Remarks.            Shared proration / date-range engine for
002200*                        the household ledger suite.  Called by
002300*                        LDSPLIT (net settlement) and LDLEDGR
002400*                        (gross cost report) - one copy of the
002500*                        slicing, proration and residency logic
002600*                        instead of two.
002700*
002800*    Called Modules.     None.
002900*    Calling Modules.    LDSPLIT, LDLEDGR.
003000*    Files Used.         None - works entirely off tables passed
003100*                        by the caller.
003200*
003300*    Error messages used.
003400*      Engine Status "00" - slice/bill processed clean.
003500*      Engine Status "UR" - under-rented, see Engine-Message.
003600*      Engine Status "PR" - partial residency, see Engine-Message.
003700*      Engine Status "RC" - reconciliation failure, see Message.
003800*      Engine Status "DR" - date-range with no defined length.
003900*
004000* Changes:
004100* 14/02/86 vbc -        Created.  Day-count proration for the old
004200*                       Flat-Share utility billing module.
004300* 03/09/86 rjh -        Corrected leap-year day table.
004400* 22/11/88 vbc -        Added split-range / intersect primitives
004500*                       for the partial-period rewrite.
004600* 07/06/91 ftc -        CR-0142 Widened amount fields - landlord
004700*                       billing now carries four-figure rents.
004800* 19/01/94 vbc -        CR-0398 Added minimum-occupancy abend for
004900*                       the student-house contracts.
005000* 12/08/95 rjh -        Housekeeping, no functional change.
005100* 03/11/98 vbc - Y2K -  Century window review.  All dates here are
005200*                       stored 9(8) CCYYMMDD already, no 2-digit
005300*                       year fields exist in this module - passed.
005400* 21/02/99 vbc -        Y2K sign-off, logged per Audit memo AM-07.
005500* 12/01/26 vbc -        CR-2603 Rebuilt as a CALLed engine shared
005600*                       by LDSPLIT/LDLEDGR for the new shared-
005700*                       expense ledger project.  Move-date table,
005800*                       bill slicing and proration rewritten from
005900*                       the ground up.
006000* 20/01/26 vbc -        CR-2603 Added EA500 series date-range
006100*                       algebra (range days, split, intersect,
006200*                       overlap fraction) and EA900 Julian day
006300*                       conversion, replacing the old calendar-
006400*                       table day counter.
006500* 27/01/26 vbc -        CR-2603 Added EA300 residency check.
006600* 02/02/26 vbc -        CR-2614 Gross/net mode flag threaded to
006700*                       EA400 for the LDLEDGR variant.
006800* 09/08/26 vbc -        CR-2671 EA211 now calls EA510-Split-Range
006900*                       for each cut instead of its own copy of
007000*                       the same comparison - one split routine,
007100*                       one place to fix it.
007200*
007300*****************************************************************
007400*
007500  environment             division.
007600*===============================
007700*
007800  configuration           section.
007900  source-computer.        applewood-pc.
008000  object-computer.        applewood-pc.
008100  special-names.
008200      class  LD-Numeric  is "0" thru "9".
008300*
008400  data                    division.
008500*===============================
008600*
008700  working-storage section.
008800*-----------------------
008900*
009000*    Future-dated sentinel, same value used by the house file
009100*    for an open-ended residency (still in residence).
009200*
009300  01  LD-Future-Sentinel       pic 9(8)      value 99990101.
009400*
009500*    EA500 - Range-Days working fields.
009600*
009700  01  WS-Rd-Start              pic 9(8)      comp.
009800  01  WS-Rd-End                pic 9(8)      comp.
009900  01  WS-Rd-Days               pic s9(9)     comp.
010000  01  WS-Rd-Error              pic x         value space.
010100      88  WS-Rd-OK                            value space.
010200      88  WS-Rd-No-Length                     value "e".
010300*
010400*    EA510 - Split-Range working fields.
010500*
010600  01  WS-Spl-Start             pic 9(8)      comp.
010700  01  WS-Spl-End               pic 9(8)      comp.
010800  01  WS-Spl-At                pic 9(8)      comp.
010900  01  WS-Spl-Out-Count         pic 9         comp.
011000  01  WS-Spl-Out1-Start        pic 9(8)      comp.
011100  01  WS-Spl-Out1-End          pic 9(8)      comp.
011200  01  WS-Spl-Out2-Start        pic 9(8)      comp.
011300  01  WS-Spl-Out2-End          pic 9(8)      comp.
011400*
011500*    EA520 - Intersect-Range working fields.  Ra/Rb are the
011600*    caller's two ranges in either order; In-Empty "e" means
011700*    the result is the empty (future/future) range.
011800*
011900  01  WS-Int-Ra-Start          pic 9(8)      comp.
012000  01  WS-Int-Ra-End            pic 9(8)      comp.
012100  01  WS-Int-Rb-Start          pic 9(8)      comp.
012200  01  WS-Int-Rb-End            pic 9(8)      comp.
012300  01  WS-Int-Out-Start         pic 9(8)      comp.
012400  01  WS-Int-Out-End           pic 9(8)      comp.
012500  01  WS-Int-Empty             pic x         value space.
012600      88  WS-Int-Is-Empty                     value "e".
012700*
012800*    EA530 - Overlap-Fraction working fields.  Code 0/1 is the
012900*    fraction exactly none/all, code 9 flags a partial overlap -
013000*    a hard residency error when it comes out of EA300.
013100*
013200  01  WS-Ovl-A-Start           pic 9(8)      comp.
013300  01  WS-Ovl-A-End             pic 9(8)      comp.
013400  01  WS-Ovl-B-Start           pic 9(8)      comp.
013500  01  WS-Ovl-B-End             pic 9(8)      comp.
013600  01  WS-Ovl-A-Days            pic s9(9)     comp.
013700  01  WS-Ovl-Code              pic 9         comp.
013800  01  WS-Ovl-Hit-Count         pic 9         comp.
013900*
014000*    EA350/EA400 raw-dues search key and message-build fields.
014100*
014200  01  WS-Raw-Name-Wanted       pic x(20).
014300  01  WS-Msg-Date1             pic 9(8).
014400  01  WS-Msg-Date1-R redefines WS-Msg-Date1.
014500      03  WS-Msg-D1-YYYY       pic 9(4).
014600      03  WS-Msg-D1-MM         pic 99.
014700      03  WS-Msg-D1-DD         pic 99.
014800  01  WS-Msg-Date2             pic 9(8).
014900  01  WS-Msg-Date2-R redefines WS-Msg-Date2.
015000      03  WS-Msg-D2-YYYY       pic 9(4).
015100      03  WS-Msg-D2-MM         pic 99.
015200      03  WS-Msg-D2-DD         pic 99.
015300*
015400*    EA900 - Date-To-Julian working fields (Fliegel & Van
015500*    Flandern integer method - no intrinsic functions used).
015600*
015700  01  WS-Jul-Date              pic 9(8)      comp.
015800  01  WS-Jul-Result            pic s9(9)     comp.
015900  01  WS-Jul-Y                 pic s9(9)     comp.
016000  01  WS-Jul-M                 pic s9(9)     comp.
016100  01  WS-Jul-D                 pic s9(9)     comp.
016200  01  WS-Jul-A                 pic s9(9)     comp.
016300  01  WS-Jul-T1                pic s9(9)     comp.
016400  01  WS-Jul-T2                pic s9(9)     comp.
016500  01  WS-Jul-T3                pic s9(9)     comp.
016600*
016700*    EA100 - move-date build working fields.
016800*
016900  01  WS-Sort-Temp             pic 9(8)      comp.
017000  01  WS-Sort-I                pic 9(4)      comp.
017100  01  WS-Swapped-Flag          pic x         value "n".
017200      88  WS-Swapped                         value "y".
017300      88  WS-Not-Swapped                     value "n".
017400  01  WS-DDX                   pic 9(4)      comp.
017500*
017600*    EA200 series - one bill's slicing/proration/residency.
017700*
017800  01  WS-Cur-Slice-Start       pic 9(8)      comp.
017900  01  WS-Bill-Days             pic s9(9)     comp.
018000  01  WS-Slice-Days            pic s9(9)     comp.
018100  01  WS-Slice-Sum             pic s9(9)v9999 comp-3.
018200  01  WS-Slice-Sum-R           pic s9(9)v99  comp-3.
018300  01  WS-Bill-Amount-R         pic s9(9)v99  comp-3.
018400*
018500*    Raw (unrounded) per-person dues for the bill in hand -
018600*    rounded into the caller's Ld-Ledger-Table only at EA400.
018700*
018800  01  WS-Raw-Dues-Table.
018900      03  WS-Raw-Dues-Count    pic 99        comp.
019000      03  WS-Raw-Due           occurs 50
019100                                 indexed by WS-RDX.
019200          05  WS-Raw-Name      pic x(20).
019300          05  WS-Raw-Amount    pic s9(9)v9999 comp-3.
019400*
019500*    Per-slice resident list and share, rebuilt fresh each
019600*    slice by EA300/EA330.
019700*
019800  01  WS-Slice-Resident-Table.
019900      03  WS-Slice-Res-Count   pic 99        comp.
020000      03  WS-Slice-Res         occurs 50
020100                                 indexed by WS-SRX.
020200          05  WS-Slice-Res-Name pic x(20).
020300*
020400  01  WS-Share-Amount          pic s9(9)v9999 comp-3.
020500  01  WS-Share-Sum             pic s9(9)v9999 comp-3.
020600  01  WS-Share-Sum-R           pic s9(9)v99  comp-3.
020700  01  WS-Slice-Amount-R        pic s9(9)v99  comp-3.
020800*
020900*    EA910 - round-to-cent working fields.
021000*
021100  01  WS-Rc-In                 pic s9(9)v9999 comp-3.
021200  01  WS-Rc-Out                pic s9(9)v99  comp-3.
021300*
021400  linkage                 section.
021500*-----------------------
021600*
021700  01  LD-Engine-Function       pic x.
021800      88  LD-Func-Build-Moves                value "m".
021900      88  LD-Func-Process-Bill               value "b".
022000*
022100  01  LD-Engine-Status          pic xx.
022200      88  LD-Engine-OK                       value "00".
022300*
022400  01  LD-Engine-Message          pic x(60).
022500*
022600  copy "Documents-ACAS-Nightly-3.3-copybooks-wsldgrt.cob".
022700  copy "Documents-ACAS-Nightly-3.3-copybooks-wsldhse.cob".
022800  copy "Documents-ACAS-Nightly-3.3-copybooks-wsldbil.cob".
022900*
023000  procedure               division using LD-Engine-Function
023100                                           LD-Engine-Status
023200                                           LD-Engine-Message
023300                                           LD-Mode-Flag
023400                                           LD-House-Record
023500                                           LD-People-Table
023600                                           LD-Move-Date-Table
023700                                           LD-Bill-Record
023800                                           LD-Bill-Slice-Table
023900                                           LD-Ledger-Table.
024000*========================================================
024100*
024200  EA000-Main.
024300      move "00" to LD-Engine-Status.
024400      move space to LD-Engine-Message.
024500      evaluate true
024600          when LD-Func-Build-Moves
024700              perform EA100-Build-Move-Dates thru EA100-Exit
024800          when LD-Func-Process-Bill
024900              perform EA200-Process-Bill thru EA200-Exit
025000      end-evaluate.
025100      goback.
025200*
025300*    EA100 - Build the move-date table from every residency
025400*    start and exclusive-end across all people, deduped and
025500*    sorted ascending.
025600*
025700  EA100-Build-Move-Dates.
025800      move zero to LD-Move-Date-Count.
025900      perform EA110-Collect-Person thru EA110-Exit
026000          varying LD-PX from 1 by 1
026100          until LD-PX > LD-People-Count.
026200      if LD-Move-Date-Count > 1
026300          perform EA120-Sort-Move-Dates thru EA120-Exit
026400          perform EA130-Dedupe-Move-Dates thru EA130-Exit
026500      end-if.
026600  EA100-Exit.
026700      exit.
026800*
026900  EA110-Collect-Person.
027000      perform EA111-Collect-Residency thru EA111-Exit
027100          varying LD-RX from 1 by 1
027200          until LD-RX > LD-Pers-Res-Count (LD-PX).
027300  EA110-Exit.
027400      exit.
027500*
027600  EA111-Collect-Residency.
027700      add 1 to LD-Move-Date-Count.
027800      move LD-Pers-Res-Start (LD-PX LD-RX)
027900        to LD-Move-Date (LD-Move-Date-Count).
028000      add 1 to LD-Move-Date-Count.
028100      move LD-Pers-Res-End (LD-PX LD-RX)
028200        to LD-Move-Date (LD-Move-Date-Count).
028300  EA111-Exit.
028400      exit.
028500*
028600  EA120-Sort-Move-Dates.
028700      move "y" to WS-Swapped-Flag.
028800      perform EA121-Bubble-Pass thru EA121-Exit
028900          until WS-Not-Swapped.
029000  EA120-Exit.
029100      exit.
029200*
029300  EA121-Bubble-Pass.
029400      move "n" to WS-Swapped-Flag.
029500      perform EA122-Compare-Adjacent thru EA122-Exit
029600          varying WS-Sort-I from 1 by 1
029700          until WS-Sort-I > LD-Move-Date-Count - 1.
029800  EA121-Exit.
029900      exit.
030000*
030100  EA122-Compare-Adjacent.
030200      if LD-Move-Date (WS-Sort-I) > LD-Move-Date (WS-Sort-I + 1)
030300          move LD-Move-Date (WS-Sort-I) to WS-Sort-Temp
030400          move LD-Move-Date (WS-Sort-I + 1)
030500            to LD-Move-Date (WS-Sort-I)
030600          move WS-Sort-Temp to LD-Move-Date (WS-Sort-I + 1)
030700          move "y" to WS-Swapped-Flag
030800      end-if.
030900  EA122-Exit.
031000      exit.
031100*
031200  EA130-Dedupe-Move-Dates.
031300      move 1 to WS-DDX.
031400      perform EA131-Dedupe-One thru EA131-Exit
031500          varying WS-Sort-I from 2 by 1
031600          until WS-Sort-I > LD-Move-Date-Count.
031700      move WS-DDX to LD-Move-Date-Count.
031800  EA130-Exit.
031900      exit.
032000*
032100  EA131-Dedupe-One.
032200      if LD-Move-Date (WS-Sort-I) not = LD-Move-Date (WS-DDX)
032300          add 1 to WS-DDX
032400          move LD-Move-Date (WS-Sort-I)
032500            to LD-Move-Date (WS-DDX)
032600      end-if.
032700  EA131-Exit.
032800      exit.
032900*
033000*    EA200 - Slice, prorate, determine residents and split one
033100*    bill, then settle its dues into Ld-Ledger-Table (rounded).
033200*
033300  EA200-Process-Bill.
033400      move LD-Bil-Start     to WS-Rd-Start.
033500      move LD-Bil-End-Excl  to WS-Rd-End.
033600      perform EA500-Range-Days thru EA500-Exit.
033700      if WS-Rd-No-Length
033800          move "dr" to LD-Engine-Status
033900          string "bill '" LD-Bil-Desc "' has no defined "
034000              "end date" delimited by size into LD-Engine-Message
034100          go to EA200-Exit
034200      end-if.
034300      move WS-Rd-Days to WS-Bill-Days.
034400      perform EA210-Build-Slice-Ranges thru EA210-Exit.
034500      perform EA220-Compute-Slice-Amounts thru EA220-Exit.
034600      perform EA230-Check-Slice-Total thru EA230-Exit.
034700      if not LD-Engine-OK
034800          go to EA200-Exit
034900      end-if.
035000      move zero to WS-Raw-Dues-Count.
035100      perform EA240-Process-One-Slice thru EA240-Exit
035200          varying LD-BSX from 1 by 1
035300          until LD-BSX > LD-Bsl-Count
035400             or not LD-Engine-OK.
035500      if LD-Engine-OK
035600          perform EA400-Check-Bill-Dues thru EA400-Exit
035700      end-if.
035800  EA200-Exit.
035900      exit.
036000*
036100*    EA210 - cut the bill range at every move date strictly
036200*    inside it.  Move dates arrive pre-sorted (EA100) so the
036300*    slices come out in order with no array shuffling needed.
036400*    Each cut is one call to EA510-Split-Range against the
036500*    remaining (not-yet-sliced) part of the bill.
036600*
036700  EA210-Build-Slice-Ranges.
036800      move LD-Bil-Start to WS-Cur-Slice-Start.
036900      move zero to LD-Bsl-Count.
037000      perform EA211-Check-One-Move-Date thru EA211-Exit
037100          varying LD-MX from 1 by 1
037200          until LD-MX > LD-Move-Date-Count.
037300      add 1 to LD-Bsl-Count.
037400      move WS-Cur-Slice-Start to LD-Bsl-Start (LD-Bsl-Count).
037500      move LD-Bil-End-Excl    to LD-Bsl-End   (LD-Bsl-Count).
037600  EA210-Exit.
037700      exit.
037800*
037900  EA211-Check-One-Move-Date.
038000      move WS-Cur-Slice-Start   to WS-Spl-Start.
038100      move LD-Bil-End-Excl      to WS-Spl-End.
038200      move LD-Move-Date (LD-MX) to WS-Spl-At.
038300      perform EA510-Split-Range thru EA510-Exit.
038400      if WS-Spl-Out-Count = 2
038500          add 1 to LD-Bsl-Count
038600          move WS-Spl-Out1-Start to LD-Bsl-Start (LD-Bsl-Count)
038700          move WS-Spl-Out1-End   to LD-Bsl-End   (LD-Bsl-Count)
038800          move WS-Spl-Out2-Start to WS-Cur-Slice-Start
038900      end-if.
039000  EA211-Exit.
039100      exit.
039200*
039300*    EA220 - proration proper.  Slice amount is strictly
039400*    proportional to day counts - bill amount times slice days
039500*    over bill days, carried to four decimals.
039600*
039700*
039800*    A zero-length ("on date") bill never splits at EA210 - its
039900*    one slice gets the whole amount, sidestepping a day-ratio
040000*    divide by the bill's own zero day count.
040100*
040200  EA220-Compute-Slice-Amounts.
040300      if WS-Bill-Days = 0
040400          move LD-Bil-Amount to LD-Bsl-Amount (1)
040500      else
040600          perform EA221-Compute-One-Slice thru EA221-Exit
040700              varying LD-BSX from 1 by 1
040800              until LD-BSX > LD-Bsl-Count
040900      end-if.
041000  EA220-Exit.
041100      exit.
041200*
041300  EA221-Compute-One-Slice.
041400      move LD-Bsl-Start (LD-BSX) to WS-Rd-Start.
041500      move LD-Bsl-End   (LD-BSX) to WS-Rd-End.
041600      perform EA500-Range-Days thru EA500-Exit.
041700      move WS-Rd-Days to WS-Slice-Days.
041800      compute LD-Bsl-Amount (LD-BSX) rounded =
041900          LD-Bil-Amount * WS-Slice-Days / WS-Bill-Days.
042000  EA221-Exit.
042100      exit.
042200*
042300*    EA230 - every slice amount must re-sum to the bill amount,
042400*    to the cent, or the bill is abended as unreconciled.
042500*
042600  EA230-Check-Slice-Total.
042700      move zero to WS-Slice-Sum.
042800      perform EA231-Add-One-Slice thru EA231-Exit
042900          varying LD-BSX from 1 by 1
043000          until LD-BSX > LD-Bsl-Count.
043100      move WS-Slice-Sum   to WS-Rc-In.
043200      perform EA910-Round-Cents thru EA910-Exit.
043300      move WS-Rc-Out to WS-Slice-Sum-R.
043400      move LD-Bil-Amount to WS-Bill-Amount-R.
043500      if WS-Slice-Sum-R not = WS-Bill-Amount-R
043600          move "rc" to LD-Engine-Status
043700          string "bill '" LD-Bil-Desc "' slices do not re-sum "
043800              "to the bill amount" delimited by size
043900              into LD-Engine-Message
044000      end-if.
044100  EA230-Exit.
044200      exit.
044300*
044400  EA231-Add-One-Slice.
044500      add LD-Bsl-Amount (LD-BSX) to WS-Slice-Sum.
044600  EA231-Exit.
044700      exit.
044800*
044900*    EA240 - for one slice: find its residents, check the
045000*    minimum-occupancy rule, split the slice amount evenly and
045100*    add each resident's share into the raw dues table.
045200*
045300  EA240-Process-One-Slice.
045400      perform EA300-Determine-Residents thru EA300-Exit.
045500      if LD-Engine-OK
045600          perform EA320-Check-Min-People thru EA320-Exit
045700      end-if.
045800      if LD-Engine-OK
045900          perform EA330-Even-Split thru EA330-Exit
046000          perform EA340-Check-Share-Total thru EA340-Exit
046100      end-if.
046200  EA240-Exit.
046300      exit.
046400*
046500*    EA300 - a person is resident for this slice when the sum
046600*    of their overlap fractions across all their residencies is
046700*    exactly one; exactly zero means not resident; anything else
046800*    is a hard data error this check exists to catch.
046900*
047000  EA300-Determine-Residents.
047100      move LD-Bsl-Start (LD-BSX) to WS-Ovl-A-Start.
047200      move LD-Bsl-End   (LD-BSX) to WS-Ovl-A-End.
047300      move zero to WS-Slice-Res-Count.
047400      perform EA310-Check-One-Person thru EA310-Exit
047500          varying LD-PX from 1 by 1
047600          until LD-PX > LD-People-Count
047700             or not LD-Engine-OK.
047800  EA300-Exit.
047900      exit.
048000*
048100  EA310-Check-One-Person.
048200      move zero to WS-Ovl-Hit-Count.
048300      perform EA311-Sum-One-Residency thru EA311-Exit
048400          varying LD-RX from 1 by 1
048500          until LD-RX > LD-Pers-Res-Count (LD-PX)
048600             or not LD-Engine-OK.
048700      if LD-Engine-OK
048800          evaluate WS-Ovl-Hit-Count
048900              when 0
049000                  continue
049100              when 1
049200                  add 1 to WS-Slice-Res-Count
049300                  move LD-Pers-Name (LD-PX)
049400                    to WS-Slice-Res-Name (WS-Slice-Res-Count)
049500              when other
049600                  move "pr" to LD-Engine-Status
049700                  string "person '" LD-Pers-Name (LD-PX)
049800                      "' has overlapping residency periods"
049900                      delimited by size into LD-Engine-Message
050000          end-evaluate
050100      end-if.
050200  EA310-Exit.
050300      exit.
050400*
050500*    A person's residency fraction is the sum of their overlap
050600*    fractions across every residency period they hold - a hit
050700*    count of exactly one is resident, because a slice never
050800*    straddles a residency boundary when cut at every move date.
050900*
051000  EA311-Sum-One-Residency.
051100      move LD-Pers-Res-Start (LD-PX LD-RX) to WS-Ovl-B-Start.
051200      move LD-Pers-Res-End   (LD-PX LD-RX) to WS-Ovl-B-End.
051300      perform EA530-Overlap-Fraction thru EA530-Exit.
051400      evaluate WS-Ovl-Code
051500          when 1
051600              add 1 to WS-Ovl-Hit-Count
051700          when 9
051800              move "pr" to LD-Engine-Status
051900              string "person '" LD-Pers-Name (LD-PX)
052000                  "' is only in residence for part of a slice"
052100                  delimited by size into LD-Engine-Message
052200          when other
052300              continue
052400      end-evaluate.
052500  EA311-Exit.
052600      exit.
052700*
052800*    EA320 - fewer residents than the house minimum during any
052900*    billed slice is an under-rented abend, naming the slice.
053000*
053100  EA320-Check-Min-People.
053200      if WS-Slice-Res-Count < LDH-Min-People
053300          move "ur" to LD-Engine-Status
053400          perform EA321-Build-Slice-Message thru EA321-Exit
053500      end-if.
053600  EA320-Exit.
053700      exit.
053800*
053900  EA321-Build-Slice-Message.
054000      move LD-Bsl-Start (LD-BSX) to WS-Msg-Date1.
054100      move LD-Bsl-End   (LD-BSX) to WS-Msg-Date2.
054200      string "bill '" LD-Bil-Desc "' is under-rented for the "
054300          "slice " WS-Msg-D1-YYYY "-" WS-Msg-D1-MM "-"
054400          WS-Msg-D1-DD
054500          " to " WS-Msg-D2-YYYY "-" WS-Msg-D2-MM "-"
054600          WS-Msg-D2-DD
054700          delimited by size into LD-Engine-Message.
054800  EA321-Exit.
054900      exit.
055000*
055100*    EA330 - divide the slice amount evenly among its residents,
055200*    carried to four decimal places so the re-sum check below
055300*    passes within half a cent no matter how many residents.
055400*
055500  EA330-Even-Split.
055600      compute WS-Share-Amount rounded =
055700          LD-Bsl-Amount (LD-BSX) / WS-Slice-Res-Count.
055800      perform EA331-Add-One-Share thru EA331-Exit
055900          varying WS-SRX from 1 by 1
056000          until WS-SRX > WS-Slice-Res-Count.
056100  EA330-Exit.
056200      exit.
056300*
056400  EA331-Add-One-Share.
056500      perform EA350-Upsert-Raw-Due thru EA350-Exit.
056600  EA331-Exit.
056700      exit.
056800*
056900*    EA340 - the shares just split must re-sum to the slice
057000*    amount to the cent, or the bill is abended unreconciled.
057100*
057200  EA340-Check-Share-Total.
057300      compute WS-Share-Sum = WS-Share-Amount * WS-Slice-Res-Count.
057400      move WS-Share-Sum to WS-Rc-In.
057500      perform EA910-Round-Cents thru EA910-Exit.
057600      move WS-Rc-Out to WS-Share-Sum-R.
057700      move LD-Bsl-Amount (LD-BSX) to WS-Rc-In.
057800      perform EA910-Round-Cents thru EA910-Exit.
057900      move WS-Rc-Out to WS-Slice-Amount-R.
058000      if WS-Share-Sum-R not = WS-Slice-Amount-R
058100          move "rc" to LD-Engine-Status
058200          string "bill '" LD-Bil-Desc "' shares do not re-sum "
058300              "to a slice amount" delimited by size
058400              into LD-Engine-Message
058500      end-if.
058600  EA340-Exit.
058700      exit.
058800*
058900*    EA350 - add an amount to a person's entry in the raw dues
059000*    table (the bill's own, unrounded) - name is the search key,
059100*    a fresh entry is opened the first time a name is seen.
059200*
059300  EA350-Upsert-Raw-Due.
059400      move WS-Slice-Res-Name (WS-SRX) to WS-Raw-Name-Wanted.
059500      set WS-RDX to 1.
059600      search WS-Raw-Due
059700          at end
059800              add 1 to WS-Raw-Dues-Count
059900              set WS-RDX to WS-Raw-Dues-Count
060000              move WS-Raw-Name-Wanted    to WS-Raw-Name (WS-RDX)
060100              move WS-Share-Amount       to WS-Raw-Amount (WS-RDX)
060200          when WS-Raw-Name (WS-RDX) = WS-Raw-Name-Wanted
060300              add WS-Share-Amount to WS-Raw-Amount (WS-RDX)
060400      end-search.
060500  EA350-Exit.
060600      exit.
060700*
060800*    EA400 - settle the bill.  Net mode starts from the payer's
060900*    credit before rounding; gross mode rounds the raw shares as
061000*    they stand.  Either way the rounded dues must reconcile.
061100*
061200  EA400-Check-Bill-Dues.
061300      if LD-Mode-Net
061400          move LD-Bil-Paid-By to WS-Raw-Name-Wanted
061500          set WS-RDX to 1
061600          search WS-Raw-Due
061700              at end
061800                  add 1 to WS-Raw-Dues-Count
061900                  set WS-RDX to WS-Raw-Dues-Count
062000                  move WS-Raw-Name-Wanted
062100                    to WS-Raw-Name (WS-RDX)
062200                  compute WS-Raw-Amount (WS-RDX) =
062300                      zero - LD-Bil-Amount
062400              when WS-Raw-Name (WS-RDX) = WS-Raw-Name-Wanted
062500                  compute WS-Raw-Amount (WS-RDX) =
062600                      WS-Raw-Amount (WS-RDX) - LD-Bil-Amount
062700          end-search
062800      end-if.
062900      move zero to LD-Ledger-Count.
063000      move zero to WS-Slice-Sum.
063100      perform EA410-Round-One-Due thru EA410-Exit
063200          varying WS-RDX from 1 by 1
063300          until WS-RDX > WS-Raw-Dues-Count.
063400      move WS-Slice-Sum to WS-Rc-In.
063500      perform EA910-Round-Cents thru EA910-Exit.
063600      move WS-Rc-Out to WS-Slice-Sum-R.
063700      if LD-Mode-Net
063800          if WS-Slice-Sum-R not = zero
063900              move "rc" to LD-Engine-Status
064000              string "bill '" LD-Bil-Desc "' dues do not net "
064100                  "to zero" delimited by size
064200                  into LD-Engine-Message
064300          end-if
064400      else
064500          move LD-Bil-Amount to WS-Bill-Amount-R
064600          if WS-Slice-Sum-R not = WS-Bill-Amount-R
064700              move "rc" to LD-Engine-Status
064800              string "bill '" LD-Bil-Desc "' dues do not re-sum "
064900                  "to the bill amount" delimited by size
065000                  into LD-Engine-Message
065100          end-if
065200      end-if.
065300  EA400-Exit.
065400      exit.
065500*
065600  EA410-Round-One-Due.
065700      add 1 to LD-Ledger-Count.
065800      move WS-Raw-Name (WS-RDX) to Lgr-Name (LD-Ledger-Count).
065900      move WS-Raw-Amount (WS-RDX) to WS-Rc-In.
066000      perform EA910-Round-Cents thru EA910-Exit.
066100      move WS-Rc-Out to Lgr-Due (LD-Ledger-Count).
066200      add WS-Raw-Amount (WS-RDX) to WS-Slice-Sum.
066300  EA410-Exit.
066400      exit.
066500*
066600*    EA500 - length in days of a date range.  An open residency
066700*    (future-dated end) with a concrete start has no length - a
066800*    date-range error; the fully-open future/future range is
066900*    zero-length by definition.
067000*
067100  EA500-Range-Days.
067200      move space to WS-Rd-Error.
067300      if WS-Rd-Start = LD-Future-Sentinel
067400          and WS-Rd-End = LD-Future-Sentinel
067500          move zero to WS-Rd-Days
067600      else
067700          if WS-Rd-End = LD-Future-Sentinel
067800              move "e" to WS-Rd-Error
067900              move zero to WS-Rd-Days
068000          else
068100              move WS-Rd-Start to WS-Jul-Date
068200              perform EA900-Date-To-Julian thru EA900-Exit
068300              move WS-Jul-Result to WS-Rd-Start
068400              move WS-Rd-End     to WS-Jul-Date
068500              perform EA900-Date-To-Julian thru EA900-Exit
068600              compute WS-Rd-Days = WS-Jul-Result - WS-Rd-Start
068700          end-if
068800      end-if.
068900  EA500-Exit.
069000      exit.
069100*
069200*    EA510 - split a range at a date, in place in the caller's
069300*    Spl-* fields; if the date is not strictly inside the range
069400*    the range passes back unchanged as the sole output.
069500*
069600  EA510-Split-Range.
069700      if WS-Spl-Start < WS-Spl-At
069800          and WS-Spl-At < WS-Spl-End
069900          move 2 to WS-Spl-Out-Count
070000          move WS-Spl-Start to WS-Spl-Out1-Start
070100          move WS-Spl-At    to WS-Spl-Out1-End
070200          move WS-Spl-At    to WS-Spl-Out2-Start
070300          move WS-Spl-End   to WS-Spl-Out2-End
070400      else
070500          move 1 to WS-Spl-Out-Count
070600          move WS-Spl-Start to WS-Spl-Out1-Start
070700          move WS-Spl-End   to WS-Spl-Out1-End
070800      end-if.
070900  EA510-Exit.
071000      exit.
071100*
071200*    EA520 - intersection of two ranges, order is not significant
071300*    to the caller; the earlier-starting of the two is worked out
071400*    here before the textbook formula is applied.
071500*
071600  EA520-Intersect-Range.
071700      move space to WS-Int-Empty.
071800      if WS-Int-Ra-Start < WS-Int-Rb-Start
071900          or (WS-Int-Ra-Start = WS-Int-Rb-Start
072000              and WS-Int-Ra-End <= WS-Int-Rb-End)
072100          perform EA521-Apply-Formula thru EA521-Exit
072200      else
072300          move WS-Int-Rb-Start to WS-Rd-Start
072400          move WS-Int-Rb-End   to WS-Rd-End
072500          move WS-Int-Ra-Start to WS-Int-Rb-Start
072600          move WS-Int-Ra-End   to WS-Int-Rb-End
072700          move WS-Rd-Start     to WS-Int-Ra-Start
072800          move WS-Rd-End       to WS-Int-Ra-End
072900          perform EA521-Apply-Formula thru EA521-Exit
073000      end-if.
073100  EA520-Exit.
073200      exit.
073300*
073400  EA521-Apply-Formula.
073500      if WS-Int-Rb-Start not = WS-Int-Ra-Start
073600          and WS-Int-Rb-Start >= WS-Int-Ra-End
073700          move "e" to WS-Int-Empty
073800          move LD-Future-Sentinel to WS-Int-Out-Start
073900          move LD-Future-Sentinel to WS-Int-Out-End
074000      else
074100          move WS-Int-Rb-Start to WS-Int-Out-Start
074200          if WS-Int-Ra-End < WS-Int-Rb-End
074300              move WS-Int-Ra-End to WS-Int-Out-End
074400          else
074500              move WS-Int-Rb-End to WS-Int-Out-End
074600          end-if
074700      end-if.
074800  EA521-Exit.
074900      exit.
075000*
075100*    EA530 - what fraction of range A lies inside range B.  A
075200*    zero-length A (a one-day on-date bill) that lands inside B
075300*    at all counts as code 1 - fully contained - never a divide
075400*    by zero.
075500*
075600  EA530-Overlap-Fraction.
075700      move WS-Ovl-A-Start to WS-Rd-Start.
075800      move WS-Ovl-A-End   to WS-Rd-End.
075900      perform EA500-Range-Days thru EA500-Exit.
076000      move WS-Rd-Days to WS-Ovl-A-Days.
076100      move WS-Ovl-A-Start to WS-Int-Ra-Start.
076200      move WS-Ovl-A-End   to WS-Int-Ra-End.
076300      move WS-Ovl-B-Start to WS-Int-Rb-Start.
076400      move WS-Ovl-B-End   to WS-Int-Rb-End.
076500      perform EA520-Intersect-Range thru EA520-Exit.
076600      if WS-Int-Is-Empty
076700          move 0 to WS-Ovl-Code
076800      else
076900          if WS-Ovl-A-Days = 0
077000              move 1 to WS-Ovl-Code
077100          else
077200              move WS-Int-Out-Start to WS-Rd-Start
077300              move WS-Int-Out-End   to WS-Rd-End
077400              perform EA500-Range-Days thru EA500-Exit
077500              if WS-Rd-Days = WS-Ovl-A-Days
077600                  move 1 to WS-Ovl-Code
077700              else
077800                  if WS-Rd-Days = 0
077900                      move 0 to WS-Ovl-Code
078000                  else
078100                      move 9 to WS-Ovl-Code
078200                  end-if
078300              end-if
078400          end-if
078500      end-if.
078600  EA530-Exit.
078700      exit.
078800*
078900*    EA900 - Gregorian date to Julian day number, integer
079000*    arithmetic only (Fliegel & Van Flandern, 1968) - no
079100*    intrinsic functions are used anywhere in this engine.
079200*
079300  EA900-Date-To-Julian.
079400      compute WS-Jul-Y = WS-Jul-Date / 10000.
079500      compute WS-Jul-M = (WS-Jul-Date - WS-Jul-Y * 10000) / 100.
079600      compute WS-Jul-D = WS-Jul-Date - (WS-Jul-Y * 10000)
079700                                      - (WS-Jul-M * 100).
079800      compute WS-Jul-A = (WS-Jul-M - 14) / 12.
079900      compute WS-Jul-T1 =
080000          (1461 * (WS-Jul-Y + 4800 + WS-Jul-A)) / 4.
080100      compute WS-Jul-T2 =
080200          (367 * (WS-Jul-M - 2 - 12 * WS-Jul-A)) / 12.
080300      compute WS-Jul-T3 =
080400          (3 * ((WS-Jul-Y + 4900 + WS-Jul-A) / 100)) / 4.
080500      compute WS-Jul-Result =
080600          WS-Jul-T1 + WS-Jul-T2 - WS-Jul-T3 + WS-Jul-D - 32075.
080700  EA900-Exit.
080800      exit.
080900*
081000*    EA910 - round an unrounded four-decimal amount to the cent,
081100*    half-away-from-zero - COBOL's ordinary ROUNDED behaviour.
081200*
081300  EA910-Round-Cents.
081400      compute WS-Rc-Out rounded = WS-Rc-In.
081500  EA910-Exit.
081600      exit.
