000100*******************************************
000200*                                          *
000300*  Record Definition For Bill File        *
000400*     Any order, line sequential          *
000500*******************************************
000600* File size 80 bytes.
000700*
000800* 12/01/26 vbc - Created.
000900* 20/01/26 vbc - Added slice table for proration (ldengin).
001000* 02/02/26 vbc - Bsl-Amount widened to 4 decimals - ldengin
001100*            rounds to the cent only once a bill is final.
001200* 09/08/26 vbc - CR-2671 Slice table was sized off the same
001300*            bad 500 figure as the Move-Date table - widened
001400*            to match, see wsldhse.cob.
001500*
001600  01  LD-Bill-Record.
001700      03  LD-Bil-Desc         pic x(30).
001800      03  LD-Bil-Paid-By      pic x(20).
001900      03  LD-Bil-Start        pic 9(8).
002000      03  LD-Bil-End-Excl     pic 9(8).
002100      03  LD-Bil-Amount       pic 9(7)v99.
002200      03  filler              pic x(5).
002300*
002400* A single-day bill is represented as a range
002500* whose start equals its exclusive end - EA210
002600* treats it as zero-length, fully contained
002700* wherever its date falls.
002800*
002900* Working table of sub-ranges the bill is cut
003000* into at every move date strictly inside it.
003100* Worst case is one slice per raw move date the
003200* full 50-person, 10-period house can push (1000,
003300* see LD-Move-Date-Table in wsldhse.cob) plus one.
003400*
003500  01  LD-Bill-Slice-Table.
003600      03  LD-Bsl-Count        pic 9(4)      comp.
003700      03  LD-Bill-Slice       occurs 1001
003800                               indexed by LD-BSX.
003900          05  LD-Bsl-Start    pic 9(8)      comp.
004000          05  LD-Bsl-End      pic 9(8)      comp.
004100          05  LD-Bsl-Amount   pic s9(7)v9999 comp-3.
004200*
