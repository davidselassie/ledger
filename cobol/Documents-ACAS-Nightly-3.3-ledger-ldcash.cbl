000100*****************************************************************
000200*                                                               *
000300*        H O U S E H O L D   L E D G E R   -   L D C A S H     *
000400*         M O N T H L Y   U T I L I T I E S   N O T I C E       *
000500*                                                               *
000600*****************************************************************
000700*
000800  identification          division.
000900*===============================
001000*
001100  program-id.             ldcash.
001200  author.                 V B Coen.
001300  installation.           Applewood Computers.
001400  date-written.           18/02/87.
001500  date-compiled.
001600  security.               Copyright (C) 1987-2026 and later,
001700                          Vincent Bryan Coen.  Distributed under
001800                          the GNU General Public License.  See
001900                          the file COPYING for details.
002000*
002100*    Remarks.            Trivial monthly even-split notice - adds
002200*                        up the month's named utility bills and
002300*                        prints the per-person share, for posting
002400*                        to the house board.  No settlement, no
002500*                        residency weighting - just an even split
002600*                        across the whole house.
002700*
002800*    Called Modules.     None.
002900*    Calling Modules.    None - stand-alone utility run.
003000*    Files Used.         HCFILE, RPTFILE.
003100*
003200*    Error messages used.
003300*      LD008 - housecash file will not open, or is empty.
003400*      LD009 - head-count on the header record is zero.
003500*
003600* Changes:
003700* 18/02/87 vbc -        Created for the house board notice.
003800* 06/09/91 rjh -        Added itemised bill lines.
003900* 14/03/94 ftc -        CR-0279 Even split now rounded to the
004000*                       cent, was truncating a penny short.
004100* 09/08/97 vbc -        Widened service name field to 20
004200*                       characters - "Water & Sewer" was
004300*                       getting clipped.
004400* 03/11/98 vbc - Y2K -  Century window review, month now
004500*                       carried as 9(6) CCYYMM throughout.
004600* 21/02/99 vbc -        Y2K sign-off, per Audit memo AM-07.
004700* 14/01/26 vbc -        CR-2603 Rebuilt for the new ledger
004800*                       project's HOUSECASH input layout.
004900* 21/01/26 vbc -        CR-2603 Added the "=" underline below
005000*                       the subject line, per house request.
005100* 02/02/26 vbc -        CR-2614 Confirmed no change needed
005200*                       here - HOUSECASH stays a flat even
005300*                       split, SPLITBIL carries the weighting.
005400* 09/08/26 vbc -        CR-2671 Head count was going into the
005500*                       notice straight off Ldhc-People, zero-
005600*                       filled - "07 People".  Added ZZ960 to
005700*                       trim it the way money already is.
005800*
005900*****************************************************************
006000*
006100  environment             division.
006200*===============================
006300*
006400  configuration           section.
006500  source-computer.        applewood-pc.
006600  object-computer.        applewood-pc.
006700  special-names.
006800      class  LD-Numeric  is "0" thru "9".
006900*
007000  input-output            section.
007100  file-control.
007200      select  HC-File       assign to "HCFILE"
007300              organization  line sequential
007400              file status   WS-HC-Status.
007500      select  Report-File   assign to "RPTFILE"
007600              organization  line sequential
007700              file status   WS-RF-Status.
007800*
007900  data                    division.
008000*===============================
008100*
008200  file section.
008300*
008400  fd  HC-File.
008500  01  HC-Record                pic x(34).
008600*
008700  fd  Report-File.
008800  01  RF-Record                pic x(132).
008900*
009000  working-storage section.
009100*-----------------------
009200*
009300  77  WS-Prog-Name             pic x(20) value
009400                               "ldcash  (1.0.00)".
009500*
009600  01  WS-HC-Status             pic xx.
009700      88  WS-HC-OK                        value "00".
009800  01  WS-RF-Status             pic xx.
009900      88  WS-RF-OK                        value "00".
010000*
010100  01  WS-Abend-Code            pic 9       value zero.
010200  01  WS-HC-EOF-Flag           pic x       value "n".
010300      88  WS-HC-EOF                       value "y".
010400*
010500  copy "Documents-ACAS-Nightly-3.3-copybooks-wshccst.cob".
010600  copy "Documents-ACAS-Nightly-3.3-copybooks-wsldprt.cob".
010700*
010800*    Month-name table, redefined off a literal-valued init
010900*    group - the same load trick as the days-in-month table.
011000*
011100  01  WS-Month-Name-Init.
011200      03  filler              pic x(9)  value "January".
011300      03  filler              pic x(9)  value "February".
011400      03  filler              pic x(9)  value "March".
011500      03  filler              pic x(9)  value "April".
011600      03  filler              pic x(9)  value "May".
011700      03  filler              pic x(9)  value "June".
011800      03  filler              pic x(9)  value "July".
011900      03  filler              pic x(9)  value "August".
012000      03  filler              pic x(9)  value "September".
012100      03  filler              pic x(9)  value "October".
012200      03  filler              pic x(9)  value "November".
012300      03  filler              pic x(9)  value "December".
012400  01  WS-Month-Name redefines WS-Month-Name-Init
012500                                pic x(9) occurs 12.
012600*
012700  01  WS-Month-Num             pic 99        comp.
012800  01  WS-Year-Num              pic 9(4).
012900*
013000  01  WS-Total-Cost            pic s9(9)v99  comp-3 value zero.
013100  01  WS-Per-Person            pic s9(9)v99  comp-3 value zero.
013200*
013300  01  WS-Subject-Line          pic x(80)     value spaces.
013400  01  WS-Subject-Len           pic 99        comp.
013500  01  WS-Underline             pic x(80)     value spaces.
013600  01  WS-U                     pic 99        comp.
013700  01  WS-People-Edit           pic z9.
013800  01  WS-People-Out            pic x(2)      value spaces.
013900*
014000  01  WS-Edit-Amt-In           pic s9(9)v99  comp-3.
014100  01  WS-Edit-Amt-Abs          pic 9(9)v99   comp-3.
014200  01  WS-Edit-Trimmed          pic x(14)     value spaces.
014300  01  WS-Edit-Out              pic x(15)     value spaces.
014400*
014500  01  WS-Ptr                   pic 9(5)      comp value 1.
014600  01  WS-Trim-In               pic x(30)     value spaces.
014700  01  WS-Trim-Len              pic 99        comp.
014800*
014900  linkage                 section.
015000*-----------------------
015100*
015200  procedure               division.
015300*========================================================
015400*
015500  AA000-Main.
015600      perform AA005-Open-Files        thru AA005-Exit.
015700      perform AA010-Load-Bills        thru AA010-Exit.
015800      perform AA020-Compute-Totals    thru AA020-Exit.
015900      perform AA030-Print-Notice      thru AA030-Exit.
016000      perform AA080-Close-Files       thru AA080-Exit.
016100      goback  returning WS-Abend-Code.
016200*
016300  AA005-Open-Files.
016400      open    input HC-File.
016500      if      not WS-HC-OK
016600              display "LD008 HOUSECASH file will not open, "
016700                  WS-HC-Status
016800              move 1 to WS-Abend-Code
016900              stop run
017000      end-if.
017100      open    output Report-File.
017200  AA005-Exit.
017300      exit.
017400*
017500*    AA010 - first record on HCFILE is the header (head-count
017600*    and CCYYMM), every one after it a named bill for the month.
017700*
017800  AA010-Load-Bills.
017900      read    HC-File into HC-Record
018000          at end move "y" to WS-HC-EOF-Flag
018100      end-read.
018200      if      WS-HC-EOF
018300              display "LD008 HOUSECASH file is empty"
018400              move 1 to WS-Abend-Code
018500              stop run
018600      end-if.
018700      if      LDHC-People = zero
018800              display "LD009 Head-count on header is zero"
018900              move 2 to WS-Abend-Code
019000              stop run
019100      end-if.
019200      divide  LDHC-Month by 100 giving WS-Year-Num
019300          remainder WS-Month-Num.
019400      move    zero to LD-HC-Bill-Count.
019500      read    HC-File into HC-Record
019600          at end move "y" to WS-HC-EOF-Flag
019700      end-read.
019800      perform AA011-Load-One-Bill thru AA011-Exit
019900          until WS-HC-EOF.
020000  AA010-Exit.
020100      exit.
020200*
020300  AA011-Load-One-Bill.
020400      add     1 to LD-HC-Bill-Count.
020500      set     LD-HCX to LD-HC-Bill-Count.
020600      move    LDHC-Service to LD-HC-Bill-Service (LD-HCX).
020700      move    LDHC-Cost    to LD-HC-Bill-Cost    (LD-HCX).
020800      read    HC-File into HC-Record
020900          at end move "y" to WS-HC-EOF-Flag
021000      end-read.
021100  AA011-Exit.
021200      exit.
021300*
021400*    AA020 - total the month's bills, then the even per-
021500*    person share - rounded to the cent, same as everywhere
021600*    else money is split in this system.
021700*
021800  AA020-Compute-Totals.
021900      move    zero to WS-Total-Cost.
022000      perform AA021-Add-One-Bill thru AA021-Exit
022100          varying LD-HCX from 1 by 1
022200          until LD-HCX > LD-HC-Bill-Count.
022300      compute WS-Per-Person rounded =
022400          WS-Total-Cost / LDHC-People.
022500  AA020-Exit.
022600      exit.
022700*
022800  AA021-Add-One-Bill.
022900      add     LD-HC-Bill-Cost (LD-HCX) to WS-Total-Cost.
023000  AA021-Exit.
023100      exit.
023200*
023300*    AA030 - the board notice: subject line, an "=" underline
023400*    the same length, one itemised line per bill, the total
023500*    and the per-person share.
023600*
023700  AA030-Print-Notice.
023800      perform AA035-Build-Subject-Line thru AA035-Exit.
023900      perform AA036-Measure-Subject thru AA036-Exit.
024000      move    WS-Subject-Line (1:WS-Subject-Len) to LD-Print-Line.
024100      perform AA900-Write-Report-Line thru AA900-Exit.
024200      move    WS-Underline (1:WS-Subject-Len) to LD-Print-Line.
024300      perform AA900-Write-Report-Line thru AA900-Exit.
024400      perform AA040-Print-One-Bill-Line thru AA040-Exit
024500          varying LD-HCX from 1 by 1
024600          until LD-HCX > LD-HC-Bill-Count.
024700      move    WS-Total-Cost to WS-Edit-Amt-In.
024800      perform ZZ900-Edit-Money thru ZZ900-Exit.
024900      string  "Total: " delimited by size
025000              WS-Edit-Out delimited by space
025100          into LD-Print-Line.
025200      perform AA900-Write-Report-Line thru AA900-Exit.
025300      move    WS-Per-Person to WS-Edit-Amt-In.
025400      perform ZZ900-Edit-Money thru ZZ900-Exit.
025500      perform ZZ960-Edit-People-Count thru ZZ960-Exit.
025600      string  "Per Person for " delimited by size
025700              WS-People-Out delimited by space
025800              " People: " delimited by size
025900              WS-Edit-Out delimited by space
026000          into LD-Print-Line.
026100      perform AA900-Write-Report-Line thru AA900-Exit.
026200  AA030-Exit.
026300      exit.
026400*
026500*    AA035 - "Bills for <month name> <year>: $<per-person> /
026600*    person", built left-justified into the 80-byte scratch.
026700*
026800  AA035-Build-Subject-Line.
026900      move    1 to WS-Ptr.
027000      move    WS-Per-Person to WS-Edit-Amt-In.
027100      perform ZZ900-Edit-Money thru ZZ900-Exit.
027200      string  "Bills for " delimited by size
027300              WS-Month-Name (WS-Month-Num) delimited by space
027400              " " delimited by size
027500              WS-Year-Num delimited by size
027600              ": " delimited by size
027700              WS-Edit-Out delimited by space
027800              " / person" delimited by size
027900          into WS-Subject-Line with pointer WS-Ptr.
028000  AA035-Exit.
028100      exit.
028200*
028300*    AA036 - length of the subject text, found the same way
028400*    ZZ970 trims a name - back-scan off the 80-byte buffer -
028500*    then the underline is built to match, one "=" at a time.
028600*
028700  AA036-Measure-Subject.
028800      move    80 to WS-Subject-Len.
028900      perform AA037-Back-One-Space thru AA037-Exit
029000          until WS-Subject-Len = 0
029100             or WS-Subject-Line (WS-Subject-Len:1) not = space.
029200      move    spaces to WS-Underline.
029300      perform AA038-Add-One-Equals thru AA038-Exit
029400          varying WS-U from 1 by 1
029500          until WS-U > WS-Subject-Len.
029600  AA036-Exit.
029700      exit.
029800*
029900  AA037-Back-One-Space.
030000      subtract 1 from WS-Subject-Len.
030100  AA037-Exit.
030200      exit.
030300*
030400  AA038-Add-One-Equals.
030500      move    "=" to WS-Underline (WS-U:1).
030600  AA038-Exit.
030700      exit.
030800*
030900  AA040-Print-One-Bill-Line.
031000      move    LD-HC-Bill-Service (LD-HCX) to WS-Trim-In.
031100      perform ZZ970-Trim-Field thru ZZ970-Exit.
031200      move    LD-HC-Bill-Cost (LD-HCX) to WS-Edit-Amt-In.
031300      perform ZZ900-Edit-Money thru ZZ900-Exit.
031400      string  "* " delimited by size
031500              WS-Trim-In (1:WS-Trim-Len) delimited by size
031600              ": " delimited by size
031700              WS-Edit-Out delimited by space
031800          into LD-Print-Line.
031900      perform AA900-Write-Report-Line thru AA900-Exit.
032000  AA040-Exit.
032100      exit.
032200*
032300  AA080-Close-Files.
032400      close   HC-File Report-File.
032500  AA080-Exit.
032600      exit.
032700*
032800  AA900-Write-Report-Line.
032900      move    LD-Print-Line to RF-Record.
033000      write   RF-Record.
033100      move    spaces to LD-Print-Line.
033200      move    1 to WS-Ptr.
033300  AA900-Exit.
033400      exit.
033500*
033600  ZZ900-Edit-Money.
033700      if      WS-Edit-Amt-In < zero
033800              compute WS-Edit-Amt-Abs = zero - WS-Edit-Amt-In
033900              move    "-" to LD-Money-Sign
034000      else
034100              move    WS-Edit-Amt-In to WS-Edit-Amt-Abs
034200              move    space to LD-Money-Sign
034300      end-if.
034400      move    WS-Edit-Amt-Abs to LD-Edit-Money.
034500      move    zero to WS-Lead-Spaces.
034600      inspect LD-Edit-Money tallying WS-Lead-Spaces
034700          for leading space.
034800      move    LD-Edit-Money (WS-Lead-Spaces + 1:)
034900          to WS-Edit-Trimmed.
035000      if      LD-Money-Sign = "-"
035100              string "-" delimited by size
035200                      WS-Edit-Trimmed delimited by space
035300                  into WS-Edit-Out
035400      else
035500              move    spaces to WS-Edit-Out
035600              move    WS-Edit-Trimmed to WS-Edit-Out
035700      end-if.
035800  ZZ900-Exit.
035900      exit.
036000*
036100*    ZZ960 - trims the leading zero-fill off a head count before
036200*    it goes into a sentence - "7 People", not "07 People".
036300*
036400  ZZ960-Edit-People-Count.
036500      move    LDHC-People to WS-People-Edit.
036600      move    zero to WS-Lead-Spaces.
036700      inspect WS-People-Edit tallying WS-Lead-Spaces
036800          for leading space.
036900      move    spaces to WS-People-Out.
037000      move    WS-People-Edit (WS-Lead-Spaces + 1:)
037100          to WS-People-Out.
037200  ZZ960-Exit.
037300      exit.
037400*
037500  ZZ970-Trim-Field.
037600      move    30 to WS-Trim-Len.
037700      perform ZZ971-Back-One-Space thru ZZ971-Exit
037800          until WS-Trim-Len = 0
037900             or WS-Trim-In (WS-Trim-Len:1) not = space.
038000      if      WS-Trim-Len = 0
038100              move 1 to WS-Trim-Len
038200      end-if.
038300  ZZ970-Exit.
038400      exit.
038500*
038600  ZZ971-Back-One-Space.
038700      subtract 1 from WS-Trim-Len.
038800  ZZ971-Exit.
038900      exit.
039000*
