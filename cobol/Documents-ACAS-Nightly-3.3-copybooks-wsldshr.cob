000100*******************************************
000200*                                          *
000300*  Record Definition For Shared Cost File *
000400*     One-day shared costs - any order    *
000500*******************************************
000600* File size 269 bytes.
000700*
000800* 12/01/26 vbc - Created.
000900*
001000  01  LD-Shared-Record.
001100      03  LD-Shr-Desc         pic x(30).
001200      03  LD-Shr-Paid-By      pic x(20).
001300      03  LD-Shr-On-Date      pic 9(8).
001400      03  LD-Shr-Amount       pic 9(7)v99.
001500      03  LD-Shr-Count        pic 9(2).
001600      03  LD-Shr-Names        pic x(20)
001700                               occurs 10.
001800*
