000100*******************************************
000200*                                          *
000300*  Working Storage For The Ledger /       *
000400*   Grand-Total Accumulator Table         *
000500*     Uses name as key - linear search    *
000600*******************************************
000700* Max 50 entries - one per person, same
000800* bound as the House people table.
000900*
001000* 13/01/26 vbc - Created.
001100* 21/01/26 vbc - Added Ld-Mode flag, shared with ldengin call.
001200*
001300  01  LD-Ledger-Table.
001400      03  LD-Ledger-Count     pic 99        comp.
001500      03  LD-Ledger-Entry     occurs 50
001600                               indexed by LD-LX.
001700          05  LGR-Name        pic x(20).
001800          05  LGR-Due         pic s9(9)v99  comp-3.
001900*
002000* Mode flag passed to ldengin - "N" = SPLITBIL
002100* net mode (payer credit applied, bill dues
002200* net to zero), "G" = LEDGER gross mode (no
002300* payer credit, dues re-sum to the bill amt).
002400*
002500  01  LD-Mode-Flag            pic x         value "N".
002600      88  LD-Mode-Net                       value "N".
002700      88  LD-Mode-Gross                     value "G".
002800*
