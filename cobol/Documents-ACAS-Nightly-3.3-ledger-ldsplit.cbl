000100*****************************************************************
000200*                                                               *
000300*   H O U S E H O L D   L E D G E R   -   S P L I T B I L      *
000400*          P R I M A R Y   S E T T L E M E N T   E N G I N E    *
000500*                                                               *
000600*****************************************************************
000700*
000800  identification          division.
000900*===============================
001000*
001100  program-id.             ldsplit.
001200  author.                 V B Coen.
001300  installation.           Applewood Computers.
001400  date-written.           12/01/86.
001500  date-compiled.
001600  security.               Copyright (C) 1986-2026 and later,
001700                          Vincent Bryan Coen.  Distributed under
001800                          the GNU General Public License.  See
001900                          the file COPYING for details.
002000*
002100*    Remarks.            Household shared-expense settlement run.
002200*                        Reads the house roster, the bills, the
002300*                        one-day shared costs and the direct
002400*                        payments, settles everyone's net due and
002500*                        prints the settlement report.
002600*
002700*    Called Modules.     LDENGIN (date-range, proration,
002800*                        residency).
002900*    Calling Modules.    None - this is the main settlement run.
003000*    Files Used.         HOUSEFILE, BILLFILE, SHAREFILE, PAYFILE,
003100*                        RPTFILE.
003200*
003300*    Error messages used.
003400*      LD001 - house file empty or will not open.
003500*      LD002 - bills file will not open.
003600*      LD003 - shared-cost file will not open.
003700*      LD004 - payments file will not open.
003800*      LD006 - engine reported a non-zero status, see
003900*              LD-Engine-Message (under-rented, dates).
004000*      LD007 - grand total does not net to zero to the cent.
004100*
004200* Changes:
004300* 12/01/86 vbc -        Created.  Flat-rate utility splitting
004400*                       for the old Flat-Share module - even
004500*                       split only.
004600* 04/03/89 rjh -        Added paid-by credit, net-due keeping.
004700* 17/07/92 ftc -        CR-0201 Added shared one-day costs.
004800* 08/02/95 vbc -        Added direct person-to-person payments.
004900* 03/11/98 vbc - Y2K -  Century window review, all dates 9(8)
005000*                       CCYYMMDD already, no 2-digit years.
005100* 21/02/99 vbc -        Y2K sign-off, per Audit memo AM-07.
005200* 12/01/26 vbc -        CR-2603 Rebuilt around the LDENGIN shared
005300*                       engine for the new ledger project - this
005400*                       program now only drives files and print.
005500* 25/01/26 vbc -        CR-2603 Added grand-total accumulator and
005600*                       zero-net reconciliation abend.
005700* 02/02/26 vbc -        CR-2614 Shared-cost split moved in-line
005800*                       (BA052) - too small to route through the
005900*                       engine, which only prorates bills.
006000*
006100*****************************************************************
006200*
006300  environment             division.
006400*===============================
006500*
006600  configuration           section.
006700  source-computer.        applewood-pc.
006800  object-computer.        applewood-pc.
006900  special-names.
007000      class  LD-Numeric  is "0" thru "9".
007100*
007200  input-output            section.
007300  file-control.
007400      select  House-File    assign to "HOUSEFILE"
007500              organization  line sequential
007600              file status   WS-HF-Status.
007700      select  Bills-File    assign to "BILLFILE"
007800              organization  line sequential
007900              file status   WS-BL-Status.
008000      select  Shared-File   assign to "SHAREFILE"
008100              organization  line sequential
008200              file status   WS-SF-Status.
008300      select  Payments-File assign to "PAYFILE"
008400              organization  line sequential
008500              file status   WS-PF-Status.
008600      select  Report-File   assign to "RPTFILE"
008700              organization  line sequential
008800              file status   WS-RF-Status.
008900*
009000  data                    division.
009100*===============================
009200*
009300  file section.
009400*
009500  fd  House-File.
009600  01  HF-Record                pic x(40).
009700  01  HF-Residency redefines HF-Record.
009800      03  HF-Res-Name          pic x(20).
009900      03  HF-Res-Start         pic 9(8).
010000      03  HF-Res-End-Excl      pic 9(8).
010100      03  filler               pic x(4).
010200*
010300  fd  Bills-File.
010400  01  BL-Record                pic x(80).
010500*
010600  fd  Shared-File.
010700  01  SF-Record                pic x(269).
010800*
010900  fd  Payments-File.
011000  01  PF-Record                pic x(70).
011100*
011200  fd  Report-File.
011300  01  RF-Record                pic x(132).
011400*
011500  working-storage section.
011600*-----------------------
011700*
011800  77  WS-Prog-Name             pic x(20) value
011900                               "ldsplit (1.0.00)".
012000*
012100  01  WS-HF-Status             pic xx.
012200      88  WS-HF-OK                        value "00".
012300  01  WS-BL-Status             pic xx.
012400      88  WS-BL-OK                        value "00".
012500  01  WS-SF-Status             pic xx.
012600      88  WS-SF-OK                        value "00".
012700  01  WS-PF-Status             pic xx.
012800      88  WS-PF-OK                        value "00".
012900  01  WS-RF-Status             pic xx.
013000      88  WS-RF-OK                        value "00".
013100*
013200  01  WS-Abend-Code            pic 9       value zero.
013300*
013400*    Read-ahead end-of-file flags - one per input file, the
013500*    shop's alternative to checking File-Status after every read.
013600*
013700  01  WS-HF-EOF-Flag           pic x       value "n".
013800      88  WS-HF-EOF                       value "y".
013900  01  WS-BL-EOF-Flag           pic x       value "n".
014000      88  WS-BL-EOF                       value "y".
014100  01  WS-SF-EOF-Flag           pic x       value "n".
014200      88  WS-SF-EOF                       value "y".
014300  01  WS-PF-EOF-Flag           pic x       value "n".
014400      88  WS-PF-EOF                       value "y".
014500  01  WS-Person-Found-Flag     pic x       value "n".
014600      88  WS-Person-Found                 value "y".
014700*
014800*    Copies of the LDENGIN call-interface fields, named to
014900*    match the subroutine's LINKAGE exactly.
015000*
015100  01  LD-Engine-Function       pic x.
015200      88  LD-Func-Build-Moves             value "m".
015300      88  LD-Func-Process-Bill            value "b".
015400  01  LD-Engine-Status          pic xx.
015500      88  LD-Engine-OK                    value "00".
015600  01  LD-Engine-Message          pic x(60).
015700*
015800  copy "Documents-ACAS-Nightly-3.3-copybooks-wsldhse.cob".
015900  copy "Documents-ACAS-Nightly-3.3-copybooks-wsldbil.cob".
016000  copy "Documents-ACAS-Nightly-3.3-copybooks-wsldshr.cob".
016100  copy "Documents-ACAS-Nightly-3.3-copybooks-wsldpay.cob".
016200  copy "Documents-ACAS-Nightly-3.3-copybooks-wsldgrt.cob".
016300  copy "Documents-ACAS-Nightly-3.3-copybooks-wsldprt.cob".
016400*
016500*    Grand-total accumulator - every transaction's per-person
016600*    dues land here, kept in the order first seen, sorted to
016700*    name order only just before BA070 prints it.
016800*
016900  01  WS-Grand-Table.
017000      03  WS-Grand-Count       pic 99        comp.
017100      03  WS-Grand-Entry       occurs 50
017200                                 indexed by WS-GX.
017300          05  WS-Grand-Name    pic x(20).
017400          05  WS-Grand-Due     pic s9(9)v99  comp-3.
017500*
017600*    BA052 - shared-cost split working fields.  Table is 11
017700*    wide - ten named sharers plus the payer, who may or may
017800*    not also be one of them.
017900*
018000  01  WS-BX                    pic 99        comp.
018100  01  WS-Shr-Share             pic s9(9)v9999 comp-3.
018200  01  WS-Shr-Raw-Table.
018300      03  WS-Shr-Raw-Count     pic 99        comp.
018400      03  WS-Shr-Raw           occurs 11
018500                                 indexed by WS-SHRX.
018600          05  WS-Shr-Raw-Name  pic x(20).
018700          05  WS-Shr-Raw-Amt   pic s9(9)v9999 comp-3.
018800  01  WS-Shr-Name-Wanted       pic x(20).
018900  01  WS-Shr-Name-List         pic x(110)    value spaces.
019000*
019100*    Common search/sort working fields.
019200*
019300  01  WS-Sort-I                pic 99        comp.
019400  01  WS-Sort-J                pic 99        comp.
019500  01  WS-Swapped-Flag          pic x         value "n".
019600      88  WS-Swapped                        value "y".
019700      88  WS-Not-Swapped                    value "n".
019800  01  WS-Sort-Name-Temp        pic x(20).
019900  01  WS-Sort-Due-Temp         pic s9(9)v99  comp-3.
020000*
020100*    Money / date / text editing working fields - ZZ900/950/
020200*    960/970.
020300*
020400  01  WS-Edit-Amt-In           pic s9(9)v99  comp-3.
020500  01  WS-Edit-Amt-Abs          pic 9(9)v99   comp-3.
020600  01  WS-Edit-Trimmed          pic x(14)     value spaces.
020700  01  WS-Edit-Out              pic x(15)     value spaces.
020800  01  WS-Date-In               pic 9(8).
020900  01  WS-Leap-Temp             pic 9(4)      comp.
021000  01  WS-Leap-Flag             pic x         value "n".
021100      88  WS-Is-Leap                        value "y".
021200  01  WS-Ptr                   pic 9(5)      comp value 1.
021300  01  WS-Trim-In               pic x(30)     value spaces.
021400  01  WS-Trim-Len              pic 99        comp.
021500*
021600  linkage                 section.
021700*-----------------------
021800*
021900  procedure               division.
022000*========================================================
022100*
022200  BA000-Main.
022300      perform BA010-Open-Files        thru BA010-Exit.
022400      perform BA020-Load-House-File   thru BA020-Exit.
022500      perform BA030-Build-Move-Dates  thru BA030-Exit.
022600      open    output Report-File.
022700      perform BA040-Process-Bills     thru BA040-Exit.
022800      perform BA050-Process-Shared    thru BA050-Exit.
022900      perform BA060-Process-Payments  thru BA060-Exit.
023000      perform BA070-Print-Grand-Total thru BA070-Exit.
023100      perform BA080-Close-Files       thru BA080-Exit.
023200      goback  returning WS-Abend-Code.
023300*
023400*    BA010 - open the four input files; any missing file is a
023500*    hard stop, there being no partial settlement run here.
023600*
023700  BA010-Open-Files.
023800      open    input House-File.
023900      if      not WS-HF-OK
024000              display "LD001 House file will not open, status "
024100                  WS-HF-Status
024200              move 1 to WS-Abend-Code
024300              stop run
024400      end-if.
024500      open    input Bills-File.
024600      if      not WS-BL-OK
024700              display "LD002 Bills file will not open, status "
024800                  WS-BL-Status
024900              move 2 to WS-Abend-Code
025000              stop run
025100      end-if.
025200      open    input Shared-File.
025300      if      not WS-SF-OK
025400              display "LD003 Shared file will not open, status "
025500                  WS-SF-Status
025600              move 3 to WS-Abend-Code
025700              stop run
025800      end-if.
025900      open    input Payments-File.
026000      if      not WS-PF-OK
026100              display "LD004 Payments file will not open, status "
026200                  WS-PF-Status
026300              move 4 to WS-Abend-Code
026400              stop run
026500      end-if.
026600  BA010-Exit.
026700      exit.
026800*
026900*    BA020 - first house-file record is the header, every one
027000*    after it a residency period, matched by name to an existing
027100*    person or opened as a new one (max 50 people per house).
027200*
027300*    The header (Ld-House-Record) is read once and never
027400*    touched again - LDENGIN needs Ldh-Min-People on every
027500*    call, long after the residency rows behind it are gone.
027600*
027700  BA020-Load-House-File.
027800      read    House-File into LD-House-Record
027900          at end move "y" to WS-HF-EOF-Flag
028000      end-read.
028100      if      WS-HF-EOF
028200              display "LD001 House file is empty"
028300              move 1 to WS-Abend-Code
028400              stop run
028500      end-if.
028600      move    zero to LD-People-Count.
028700      read    House-File into HF-Record
028800          at end move "y" to WS-HF-EOF-Flag
028900      end-read.
029000      perform BA021-Load-One-Residency thru BA021-Exit
029100          until WS-HF-EOF.
029200  BA020-Exit.
029300      exit.
029400*
029500  BA021-Load-One-Residency.
029600      move    "n" to WS-Person-Found-Flag.
029700      perform BA022-Find-Person thru BA022-Exit
029800          varying LD-PX from 1 by 1
029900          until LD-PX > LD-People-Count
030000             or WS-Person-Found.
030100      if      not WS-Person-Found
030200              add 1 to LD-People-Count
030300              move  HF-Res-Name to LD-Pers-Name (LD-PX)
030400              move  zero to LD-Pers-Res-Count (LD-PX)
030500      end-if.
030600      add     1 to LD-Pers-Res-Count (LD-PX).
030700      set     LD-RX to LD-Pers-Res-Count (LD-PX).
030800      move    HF-Res-Start    to LD-Pers-Res-Start (LD-PX LD-RX).
030900      move    HF-Res-End-Excl to LD-Pers-Res-End   (LD-PX LD-RX).
031000      read    House-File into HF-Record
031100          at end move "y" to WS-HF-EOF-Flag
031200      end-read.
031300  BA021-Exit.
031400      exit.
031500*
031600  BA022-Find-Person.
031700      if      LD-Pers-Name (LD-PX) = HF-Res-Name
031800              move "y" to WS-Person-Found-Flag
031900      end-if.
032000  BA022-Exit.
032100      exit.
032200*
032300*    BA030 - one call to the engine builds the move-date table
032400*    straight off the people table just loaded.
032500*
032600  BA030-Build-Move-Dates.
032700      set     LD-Func-Build-Moves to true.
032800      call    "ldengin" using LD-Engine-Function
032900                              LD-Engine-Status
033000                              LD-Engine-Message
033100                              LD-Mode-Flag
033200                              LD-House-Record
033300                              LD-People-Table
033400                              LD-Move-Date-Table
033500                              LD-Bill-Record
033600                              LD-Bill-Slice-Table
033700                              LD-Ledger-Table.
033800  BA030-Exit.
033900      exit.
034000*
034100*    BA040 - one call to the engine per bill does the slicing,
034200*    proration, residency check and settlement; this program
034300*    only prints the result and folds it into the grand total.
034400*
034500  BA040-Process-Bills.
034600      set     LD-Mode-Net to true.
034700      read    Bills-File into BL-Record
034800          at end move "y" to WS-BL-EOF-Flag
034900      end-read.
035000      perform BA041-Process-One-Bill thru BA041-Exit
035100          until WS-BL-EOF.
035200  BA040-Exit.
035300      exit.
035400*
035500  BA041-Process-One-Bill.
035600      move    BL-Record to LD-Bill-Record.
035700      set     LD-Func-Process-Bill to true.
035800      call    "ldengin" using LD-Engine-Function
035900                              LD-Engine-Status
036000                              LD-Engine-Message
036100                              LD-Mode-Flag
036200                              LD-House-Record
036300                              LD-People-Table
036400                              LD-Move-Date-Table
036500                              LD-Bill-Record
036600                              LD-Bill-Slice-Table
036700                              LD-Ledger-Table.
036800      if      not LD-Engine-OK
036900              display "LD006 " LD-Engine-Message
037000              move 6 to WS-Abend-Code
037100              stop run
037200      end-if.
037300      perform BA045-Print-Bill-Detail     thru BA045-Exit.
037400      perform BA090-Fold-Ledger-To-Grand   thru BA090-Exit.
037500      read    Bills-File into BL-Record
037600          at end move "y" to WS-BL-EOF-Flag
037700      end-read.
037800  BA041-Exit.
037900      exit.
038000*
038100*    BA045 - "For '<desc>' from <start> to <end-inclusive>
038200*    totalling $<amt> (paid by <payer>):" plus the sorted, non-
038300*    zero Costs lines the engine just settled into the
038400*    Ld-Ledger-Table.
038500*
038600  BA045-Print-Bill-Detail.
038700      move    "----" to LD-Print-Line.
038800      perform BA900-Write-Report-Line thru BA900-Exit.
038900      move    LD-Bil-Desc to WS-Trim-In.
039000      perform ZZ970-Trim-Field thru ZZ970-Exit.
039100      string  "For '" delimited by size
039200              WS-Trim-In (1:WS-Trim-Len) delimited by size
039300              "' from " delimited by size
039400          into LD-Print-Line with pointer WS-Ptr.
039500      move    LD-Bil-Start to WS-Date-In.
039600      perform ZZ960-Edit-Date-As-Is thru ZZ960-Exit.
039700      string  LD-Edit-Date " to " delimited by size
039800          into LD-Print-Line with pointer WS-Ptr.
039900      move    LD-Bil-End-Excl to WS-Date-In.
040000      perform ZZ950-Edit-Date-Inclusive thru ZZ950-Exit.
040100      string  LD-Edit-Date " totalling " delimited by size
040200          into LD-Print-Line with pointer WS-Ptr.
040300      move    LD-Bil-Amount to WS-Edit-Amt-In.
040400      perform ZZ900-Edit-Money thru ZZ900-Exit.
040500      string  WS-Edit-Out delimited by space
040600              " (paid by " delimited by size
040700          into LD-Print-Line with pointer WS-Ptr.
040800      move    LD-Bil-Paid-By to WS-Trim-In.
040900      perform ZZ970-Trim-Field thru ZZ970-Exit.
041000      string  WS-Trim-In (1:WS-Trim-Len) delimited by size
041100              "):" delimited by size
041200          into LD-Print-Line with pointer WS-Ptr.
041300      perform BA900-Write-Report-Line thru BA900-Exit.
041400      move    "Costs:" to LD-Print-Line.
041500      perform BA900-Write-Report-Line thru BA900-Exit.
041600      perform BA046-Sort-Ledger-By-Name thru BA046-Exit.
041700      perform BA047-Print-One-Ledger-Line thru BA047-Exit
041800          varying LD-LX from 1 by 1
041900          until LD-LX > LD-Ledger-Count.
042000  BA045-Exit.
042100      exit.
042200*
042300  BA046-Sort-Ledger-By-Name.
042400      move    "y" to WS-Swapped-Flag.
042500      perform BA049-Bubble-Pass-Ledger thru BA049-Exit
042600          until WS-Not-Swapped.
042700  BA046-Exit.
042800      exit.
042900*
043000  BA049-Bubble-Pass-Ledger.
043100      move    "n" to WS-Swapped-Flag.
043200      perform BA048-Compare-Adjacent-Ledger thru BA048-Exit
043300          varying WS-Sort-I from 1 by 1
043400          until WS-Sort-I > LD-Ledger-Count - 1.
043500  BA049-Exit.
043600      exit.
043700*
043800  BA048-Compare-Adjacent-Ledger.
043900      move    WS-Sort-I to WS-Sort-J.
044000      add     1 to WS-Sort-J.
044100      if      Lgr-Name (WS-Sort-I) > Lgr-Name (WS-Sort-J)
044200              move  Lgr-Name (WS-Sort-I) to WS-Sort-Name-Temp
044300              move  Lgr-Due  (WS-Sort-I) to WS-Sort-Due-Temp
044400              move  Lgr-Name (WS-Sort-J) to Lgr-Name (WS-Sort-I)
044500              move  Lgr-Due  (WS-Sort-J) to Lgr-Due  (WS-Sort-I)
044600              move  WS-Sort-Name-Temp    to Lgr-Name (WS-Sort-J)
044700              move  WS-Sort-Due-Temp     to Lgr-Due  (WS-Sort-J)
044800              move  "y" to WS-Swapped-Flag
044900      end-if.
045000  BA048-Exit.
045100      exit.
045200*
045300  BA047-Print-One-Ledger-Line.
045400      if      Lgr-Due (LD-LX) not = zero
045500              move Lgr-Name (LD-LX) to WS-Trim-In
045600              perform ZZ970-Trim-Field thru ZZ970-Exit
045700              move Lgr-Due (LD-LX) to WS-Edit-Amt-In
045800              perform ZZ900-Edit-Money thru ZZ900-Exit
045900              string "  " delimited by size
046000                      WS-Trim-In (1:WS-Trim-Len) delimited by size
046100                      ": " delimited by size
046200                      WS-Edit-Out delimited by space
046300                  into LD-Print-Line
046400              perform BA900-Write-Report-Line thru BA900-Exit
046500      end-if.
046600  BA047-Exit.
046700      exit.
046800*
046900*    BA050 - one-day shared costs, split evenly amongst the
047000*    named sharers, the payer credited separately - small enough
047100*    to settle in-line rather than routing through the engine.
047200*
047300  BA050-Process-Shared.
047400      read    Shared-File into SF-Record
047500          at end move "y" to WS-SF-EOF-Flag
047600      end-read.
047700      perform BA051-Process-One-Shared thru BA051-Exit
047800          until WS-SF-EOF.
047900  BA050-Exit.
048000      exit.
048100*
048200  BA051-Process-One-Shared.
048300      move    SF-Record to LD-Shared-Record.
048400      perform BA052-Split-Shared-Cost   thru BA052-Exit.
048500      perform BA055-Print-Shared-Detail thru BA055-Exit.
048600      perform BA092-Fold-Shared-To-Grand thru BA092-Exit.
048700      read    Shared-File into SF-Record
048800          at end move "y" to WS-SF-EOF-Flag
048900      end-read.
049000  BA051-Exit.
049100      exit.
049200*
049300  BA052-Split-Shared-Cost.
049400      move    zero to WS-Shr-Raw-Count.
049500      compute WS-Shr-Share rounded =
049600          LD-Shr-Amount / LD-Shr-Count.
049700      perform BA053-Add-One-Sharer thru BA053-Exit
049800          varying WS-BX from 1 by 1
049900          until WS-BX > LD-Shr-Count.
050000      move    LD-Shr-Paid-By to WS-Shr-Name-Wanted.
050100      set     WS-SHRX to 1.
050200      search  WS-Shr-Raw
050300          at end
050400              add  1 to WS-Shr-Raw-Count
050500              set  WS-SHRX to WS-Shr-Raw-Count
050600              move WS-Shr-Name-Wanted to WS-Shr-Raw-Name (WS-SHRX)
050700              compute WS-Shr-Raw-Amt (WS-SHRX) =
050800                  zero - LD-Shr-Amount
050900          when WS-Shr-Raw-Name (WS-SHRX) = WS-Shr-Name-Wanted
051000              compute WS-Shr-Raw-Amt (WS-SHRX) =
051100                  WS-Shr-Raw-Amt (WS-SHRX) - LD-Shr-Amount
051200      end-search.
051300      move    zero to LD-Ledger-Count.
051400      perform BA054-Round-One-Sharer thru BA054-Exit
051500          varying WS-SHRX from 1 by 1
051600          until WS-SHRX > WS-Shr-Raw-Count.
051700  BA052-Exit.
051800      exit.
051900*
052000  BA053-Add-One-Sharer.
052100      move    LD-Shr-Names (WS-BX) to WS-Shr-Name-Wanted.
052200      set     WS-SHRX to 1.
052300      search  WS-Shr-Raw
052400          at end
052500              add  1 to WS-Shr-Raw-Count
052600              set  WS-SHRX to WS-Shr-Raw-Count
052700              move WS-Shr-Name-Wanted to WS-Shr-Raw-Name (WS-SHRX)
052800              move WS-Shr-Share       to WS-Shr-Raw-Amt  (WS-SHRX)
052900          when WS-Shr-Raw-Name (WS-SHRX) = WS-Shr-Name-Wanted
053000              add  WS-Shr-Share to WS-Shr-Raw-Amt (WS-SHRX)
053100      end-search.
053200  BA053-Exit.
053300      exit.
053400*
053500  BA054-Round-One-Sharer.
053600      add     1 to LD-Ledger-Count.
053700      set     LD-LX to LD-Ledger-Count.
053800      move    WS-Shr-Raw-Name (WS-SHRX) to Lgr-Name (LD-LX).
053900      compute Lgr-Due (LD-LX) rounded =
054000          WS-Shr-Raw-Amt (WS-SHRX).
054100  BA054-Exit.
054200      exit.
054300*
054400*    BA055 - "For '<desc>' totalling $<amt> shared amongst
054500*    <names> (paid by <payer>)" plus the Costs block.
054600*
054700  BA055-Print-Shared-Detail.
054800      move    "----" to LD-Print-Line.
054900      perform BA900-Write-Report-Line thru BA900-Exit.
055000      perform BA056-Build-Name-List thru BA056-Exit.
055100      move    1 to WS-Ptr.
055200      move    LD-Shr-Desc to WS-Trim-In.
055300      perform ZZ970-Trim-Field thru ZZ970-Exit.
055400      string  "For '" delimited by size
055500              WS-Trim-In (1:WS-Trim-Len) delimited by size
055600              "' totalling " delimited by size
055700          into LD-Print-Line with pointer WS-Ptr.
055800      move    LD-Shr-Amount to WS-Edit-Amt-In.
055900      perform ZZ900-Edit-Money thru ZZ900-Exit.
056000      string  WS-Edit-Out delimited by space
056100              " shared amongst " delimited by size
056200              WS-Shr-Name-List delimited by size
056300              " (paid by " delimited by size
056400          into LD-Print-Line with pointer WS-Ptr.
056500      move    LD-Shr-Paid-By to WS-Trim-In.
056600      perform ZZ970-Trim-Field thru ZZ970-Exit.
056700      string  WS-Trim-In (1:WS-Trim-Len) delimited by size
056800              ")" delimited by size
056900          into LD-Print-Line with pointer WS-Ptr.
057000      perform BA900-Write-Report-Line thru BA900-Exit.
057100      move    "Costs:" to LD-Print-Line.
057200      perform BA900-Write-Report-Line thru BA900-Exit.
057300      perform BA046-Sort-Ledger-By-Name thru BA046-Exit.
057400      perform BA047-Print-One-Ledger-Line thru BA047-Exit
057500          varying LD-LX from 1 by 1
057600          until LD-LX > LD-Ledger-Count.
057700  BA055-Exit.
057800      exit.
057900*
058000*    BA056/057 - build the comma-separated sharer-name list,
058100*    each name trimmed first so the commas sit hard against it.
058200*
058300  BA056-Build-Name-List.
058400      move    spaces to WS-Shr-Name-List.
058500      move    1 to WS-Ptr.
058600      move    LD-Shr-Names (1) to WS-Trim-In.
058700      perform ZZ970-Trim-Field thru ZZ970-Exit.
058800      string  WS-Trim-In (1:WS-Trim-Len) delimited by size
058900          into WS-Shr-Name-List with pointer WS-Ptr.
059000      perform BA057-Add-One-Name thru BA057-Exit
059100          varying WS-BX from 2 by 1
059200          until WS-BX > LD-Shr-Count.
059300  BA056-Exit.
059400      exit.
059500*
059600  BA057-Add-One-Name.
059700      move    LD-Shr-Names (WS-BX) to WS-Trim-In.
059800      perform ZZ970-Trim-Field thru ZZ970-Exit.
059900      string  ", " delimited by size
060000              WS-Trim-In (1:WS-Trim-Len) delimited by size
060100          into WS-Shr-Name-List with pointer WS-Ptr.
060200  BA057-Exit.
060300      exit.
060400*
060500*    BA060 - direct person-to-person payments, no reconciliation
060600*    check required (a two-entry payer/recipient pair always
060700*    nets to zero by construction).
060800*
060900  BA060-Process-Payments.
061000      read    Payments-File into PF-Record
061100          at end move "y" to WS-PF-EOF-Flag
061200      end-read.
061300      perform BA061-Process-One-Payment thru BA061-Exit
061400          until WS-PF-EOF.
061500  BA060-Exit.
061600      exit.
061700*
061800  BA061-Process-One-Payment.
061900      move    PF-Record to LD-Payment-Record.
062000      perform BA062-Print-Payment-Detail   thru BA062-Exit.
062100      perform BA094-Fold-Payment-To-Grand  thru BA094-Exit.
062200      read    Payments-File into PF-Record
062300          at end move "y" to WS-PF-EOF-Flag
062400      end-read.
062500  BA061-Exit.
062600      exit.
062700*
062800  BA062-Print-Payment-Detail.
062900      move    "----" to LD-Print-Line.
063000      perform BA900-Write-Report-Line thru BA900-Exit.
063100      move    1 to WS-Ptr.
063200      move    LD-Pay-Payer to WS-Trim-In.
063300      perform ZZ970-Trim-Field thru ZZ970-Exit.
063400      string  "Payment from " delimited by size
063500              WS-Trim-In (1:WS-Trim-Len) delimited by size
063600              " to " delimited by size
063700          into LD-Print-Line with pointer WS-Ptr.
063800      move    LD-Pay-To to WS-Trim-In.
063900      perform ZZ970-Trim-Field thru ZZ970-Exit.
064000      string  WS-Trim-In (1:WS-Trim-Len) delimited by size
064100              " of " delimited by size
064200          into LD-Print-Line with pointer WS-Ptr.
064300      move    LD-Pay-Amount to WS-Edit-Amt-In.
064400      perform ZZ900-Edit-Money thru ZZ900-Exit.
064500      string  WS-Edit-Out delimited by space
064600          into LD-Print-Line with pointer WS-Ptr.
064700      perform BA900-Write-Report-Line thru BA900-Exit.
064800  BA062-Exit.
064900      exit.
065000*
065100*    BA070 - final section: "====" rule, Grand Total header and
065200*    the sorted non-zero dues, then the zero-net abend check.
065300*
065400  BA070-Print-Grand-Total.
065500      move    "====" to LD-Print-Line.
065600      perform BA900-Write-Report-Line thru BA900-Exit.
065700      move    "Grand Total:" to LD-Print-Line.
065800      perform BA900-Write-Report-Line thru BA900-Exit.
065900      move    "Costs:" to LD-Print-Line.
066000      perform BA900-Write-Report-Line thru BA900-Exit.
066100      perform BA071-Sort-Grand-By-Name thru BA071-Exit.
066200      perform BA073-Print-One-Grand-Line thru BA073-Exit
066300          varying WS-GX from 1 by 1
066400          until WS-GX > WS-Grand-Count.
066500      perform BA072-Check-Grand-Total thru BA072-Exit.
066600  BA070-Exit.
066700      exit.
066800*
066900  BA071-Sort-Grand-By-Name.
067000      move    "y" to WS-Swapped-Flag.
067100      perform BA077-Bubble-Pass-Grand thru BA077-Exit
067200          until WS-Not-Swapped.
067300  BA071-Exit.
067400      exit.
067500*
067600  BA077-Bubble-Pass-Grand.
067700      move    "n" to WS-Swapped-Flag.
067800      perform BA075-Compare-Adjacent-Grand thru BA075-Exit
067900          varying WS-Sort-I from 1 by 1
068000          until WS-Sort-I > WS-Grand-Count - 1.
068100  BA077-Exit.
068200      exit.
068300*
068400  BA075-Compare-Adjacent-Grand.
068500      move    WS-Sort-I to WS-Sort-J.
068600      add     1 to WS-Sort-J.
068700      if      WS-Grand-Name (WS-Sort-I) >
068800              WS-Grand-Name (WS-Sort-J)
068900          move WS-Grand-Name (WS-Sort-I) to WS-Sort-Name-Temp
069000          move WS-Grand-Due  (WS-Sort-I) to WS-Sort-Due-Temp
069100          move WS-Grand-Name (WS-Sort-J)
069200            to WS-Grand-Name (WS-Sort-I)
069300          move WS-Grand-Due  (WS-Sort-J)
069400            to WS-Grand-Due  (WS-Sort-I)
069500          move WS-Sort-Name-Temp to WS-Grand-Name (WS-Sort-J)
069600          move WS-Sort-Due-Temp  to WS-Grand-Due  (WS-Sort-J)
069700          move "y" to WS-Swapped-Flag
069800      end-if.
069900  BA075-Exit.
070000      exit.
070100*
070200  BA073-Print-One-Grand-Line.
070300      if      WS-Grand-Due (WS-GX) not = zero
070400              move WS-Grand-Name (WS-GX) to WS-Trim-In
070500              perform ZZ970-Trim-Field thru ZZ970-Exit
070600              move WS-Grand-Due (WS-GX) to WS-Edit-Amt-In
070700              perform ZZ900-Edit-Money thru ZZ900-Exit
070800              string "  " delimited by size
070900                      WS-Trim-In (1:WS-Trim-Len) delimited by size
071000                      ": " delimited by size
071100                      WS-Edit-Out delimited by space
071200                  into LD-Print-Line
071300              perform BA900-Write-Report-Line thru BA900-Exit
071400      end-if.
071500  BA073-Exit.
071600      exit.
071700*
071800  BA072-Check-Grand-Total.
071900      move    zero to WS-Edit-Amt-In.
072000      perform BA076-Add-One-Grand-Due thru BA076-Exit
072100          varying WS-GX from 1 by 1
072200          until WS-GX > WS-Grand-Count.
072300      if      WS-Edit-Amt-In not = zero
072400              display "LD007 Grand total not net to zero, off by "
072500                  WS-Edit-Amt-In
072600              move 7 to WS-Abend-Code
072700              stop run
072800      end-if.
072900  BA072-Exit.
073000      exit.
073100*
073200  BA076-Add-One-Grand-Due.
073300      add     WS-Grand-Due (WS-GX) to WS-Edit-Amt-In.
073400  BA076-Exit.
073500      exit.
073600*
073700*    BA080 - close everything down, report included.
073800*
073900  BA080-Close-Files.
074000      close   House-File Bills-File Shared-File Payments-File
074100              Report-File.
074200  BA080-Exit.
074300      exit.
074400*
074500*    BA090/092/094 - fold a settled transaction's per-person
074600*    dues into the running grand total, by name, same upsert-
074700*    by-search pattern the engine itself uses for raw dues.
074800*
074900  BA090-Fold-Ledger-To-Grand.
075000      perform BA091-Fold-One-Ledger-Entry thru BA091-Exit
075100          varying LD-LX from 1 by 1
075200          until LD-LX > LD-Ledger-Count.
075300  BA090-Exit.
075400      exit.
075500*
075600  BA091-Fold-One-Ledger-Entry.
075700      move    Lgr-Name (LD-LX) to WS-Shr-Name-Wanted.
075800      perform BA098-Upsert-Grand-Entry thru BA098-Exit.
075900      add     Lgr-Due (LD-LX) to WS-Grand-Due (WS-GX).
076000  BA091-Exit.
076100      exit.
076200*
076300  BA092-Fold-Shared-To-Grand.
076400      perform BA091-Fold-One-Ledger-Entry thru BA091-Exit
076500          varying LD-LX from 1 by 1
076600          until LD-LX > LD-Ledger-Count.
076700  BA092-Exit.
076800      exit.
076900*
077000  BA094-Fold-Payment-To-Grand.
077100      move    LD-Pay-Payer to WS-Shr-Name-Wanted.
077200      perform BA098-Upsert-Grand-Entry thru BA098-Exit.
077300      subtract LD-Pay-Amount from WS-Grand-Due (WS-GX).
077400      move    LD-Pay-To to WS-Shr-Name-Wanted.
077500      perform BA098-Upsert-Grand-Entry thru BA098-Exit.
077600      add     LD-Pay-Amount to WS-Grand-Due (WS-GX).
077700  BA094-Exit.
077800      exit.
077900*
078000  BA098-Upsert-Grand-Entry.
078100      set     WS-GX to 1.
078200      search  WS-Grand-Entry
078300          at end
078400              add  1 to WS-Grand-Count
078500              set  WS-GX to WS-Grand-Count
078600              move WS-Shr-Name-Wanted to WS-Grand-Name (WS-GX)
078700              move zero to WS-Grand-Due (WS-GX)
078800          when WS-Grand-Name (WS-GX) = WS-Shr-Name-Wanted
078900              continue
079000      end-search.
079100  BA098-Exit.
079200      exit.
079300*
079400*    BA900 - write one line of the print-image, reset it to
079500*    spaces and the string pointer to 1 for the next line.
079600*
079700  BA900-Write-Report-Line.
079800      move    LD-Print-Line to RF-Record.
079900      write   RF-Record.
080000      move    spaces to LD-Print-Line.
080100      move    1 to WS-Ptr.
080200  BA900-Exit.
080300      exit.
080400*
080500*    ZZ900 - edit a signed dollar amount to "$nnn.nn" or
080600*    "-$nnn.nn", no internal spaces, via the floating-$ picture
080700*    and a leading-space trim - no intrinsic functions.
080800*
080900  ZZ900-Edit-Money.
081000      if      WS-Edit-Amt-In < zero
081100              compute WS-Edit-Amt-Abs = zero - WS-Edit-Amt-In
081200              move    "-" to LD-Money-Sign
081300      else
081400              move    WS-Edit-Amt-In to WS-Edit-Amt-Abs
081500              move    space to LD-Money-Sign
081600      end-if.
081700      move    WS-Edit-Amt-Abs to LD-Edit-Money.
081800      move    zero to WS-Lead-Spaces.
081900      inspect LD-Edit-Money tallying WS-Lead-Spaces
082000          for leading space.
082100      move    LD-Edit-Money (WS-Lead-Spaces + 1:)
082200          to WS-Edit-Trimmed.
082300      if      LD-Money-Sign = "-"
082400              string "-" delimited by size
082500                      WS-Edit-Trimmed delimited by space
082600                  into WS-Edit-Out
082700      else
082800              move    spaces to WS-Edit-Out
082900              move    WS-Edit-Trimmed to WS-Edit-Out
083000      end-if.
083100  ZZ900-Exit.
083200      exit.
083300*
083400*    ZZ950 - build an inclusive end-of-range display date, i.e.
083500*    Ws-Date-In minus one calendar day, into Ld-Edit-Date.
083600*
083700  ZZ950-Edit-Date-Inclusive.
083800      move    WS-Date-In (1:4) to LD-Dw-YYYY.
083900      move    WS-Date-In (5:2) to LD-Dw-MM.
084000      move    WS-Date-In (7:2) to LD-Dw-DD.
084100      if      LD-Dw-DD > 1
084200              subtract 1 from LD-Dw-DD
084300      else
084400              if  LD-Dw-MM > 1
084500                  subtract 1 from LD-Dw-MM
084600              else
084700                  move 12 to LD-Dw-MM
084800                  subtract 1 from LD-Dw-YYYY
084900              end-if
085000              move WS-Days-In-Month (LD-Dw-MM) to LD-Dw-DD
085100              if  LD-Dw-MM = 2
085200                  perform ZZ955-Check-Leap-Year thru ZZ955-Exit
085300                  if  WS-Is-Leap
085400                      move 29 to LD-Dw-DD
085500                  end-if
085600              end-if
085700      end-if.
085800      move    LD-Dw-YYYY to LD-Edit-Date-YYYY.
085900      move    LD-Dw-MM   to LD-Edit-Date-MM.
086000      move    LD-Dw-DD   to LD-Edit-Date-DD.
086100  ZZ950-Exit.
086200      exit.
086300*
086400  ZZ955-Check-Leap-Year.
086500      divide  LD-Dw-YYYY by 4   giving WS-Leap-Temp
086600          remainder WS-Leap-Rem4.
086700      divide  LD-Dw-YYYY by 100 giving WS-Leap-Temp
086800          remainder WS-Leap-Rem100.
086900      divide  LD-Dw-YYYY by 400 giving WS-Leap-Temp
087000          remainder WS-Leap-Rem400.
087100      if      WS-Leap-Rem4 = 0
087200              and (WS-Leap-Rem100 not = 0 or WS-Leap-Rem400 = 0)
087300              move "y" to WS-Leap-Flag
087400      else
087500              move "n" to WS-Leap-Flag
087600      end-if.
087700  ZZ955-Exit.
087800      exit.
087900*
088000*    ZZ960 - display date as-is (no day subtracted) - used for
088100*    a range's start date, which always prints inclusive anyway.
088200*
088300  ZZ960-Edit-Date-As-Is.
088400      move    WS-Date-In (1:4) to LD-Edit-Date-YYYY.
088500      move    WS-Date-In (5:2) to LD-Edit-Date-MM.
088600      move    WS-Date-In (7:2) to LD-Edit-Date-DD.
088700  ZZ960-Exit.
088800      exit.
088900*
089000*    ZZ970 - trim trailing spaces off a name/description field.
089100*    Ws-Trim-In must be loaded by the caller first; Ws-Trim-Len
089200*    comes back as the length of the text with spaces dropped
089300*    (treated as 1 for an all-blank field, never zero).
089400*
089500  ZZ970-Trim-Field.
089600      move    30 to WS-Trim-Len.
089700      perform ZZ971-Back-One-Space thru ZZ971-Exit
089800          until WS-Trim-Len = 0
089900             or WS-Trim-In (WS-Trim-Len:1) not = space.
090000      if      WS-Trim-Len = 0
090100              move 1 to WS-Trim-Len
090200      end-if.
090300  ZZ970-Exit.
090400      exit.
090500*
090600  ZZ971-Back-One-Space.
090700      subtract 1 from WS-Trim-Len.
090800  ZZ971-Exit.
090900      exit.
091000*
